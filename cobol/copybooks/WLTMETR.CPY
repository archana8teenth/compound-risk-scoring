000100******************************************************************
000200*                 W L T M E T R   -   C O P Y B O O K            *
000300******************************************************************
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* COPYBOOK    : WLTMETR                                         *
000600* DESCRIPCION : METRICAS ACUMULADAS POR BILLETERA, UN REGISTRO   *
000700*             : POR CADA RUPTURA DE CONTROL EN RWSMET1           *
000800******************************************************************
000900*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
001000*   --------  -----------------  ---------  -------------------- WMT001
001100*   15/06/88  PEDR               RC-10044   CREACION INICIAL     WMT001
001200*   18/06/88  PEDR               RC-10046   AGREGADA VISTA TABLA WMT002
001300*                                           DE CONTADORES POR    WMT002
001400*                                           ACCION (REDEFINES)   WMT002
001500******************************************************************
001600 01  WLT-METRICS-REC.
001700     05  WMT-WALLET-ADDRESS             PIC X(42).
001800     05  WMT-TOTAL-TRANSACTIONS         PIC 9(07).
001900     05  WMT-SUCCESSFUL-TRANSACTIONS    PIC 9(07).
002000     05  WMT-FAILED-TRANSACTIONS        PIC 9(07).
002100     05  WMT-SUCCESS-RATE               PIC 9V9(06).
002200     05  WMT-FIRST-TX-TS                PIC 9(10).
002300     05  WMT-LAST-TX-TS                 PIC 9(10).
002400     05  WMT-ACCOUNT-AGE-DAYS           PIC 9(05)V9(04).
002500     05  WMT-AVG-TX-INTERVAL-DAYS       PIC 9(05)V9(04).
002600*----------------------------------------------------------------*
002700*   CONTADORES POR ACCION COMPOUND (ORDEN FIJO: MINT, REDEEM,    *
002800*   REDEEMUNDERLYING, BORROW, REPAYBORROW, LIQUIDATEBORROW)      *
002900*----------------------------------------------------------------*
003000     05  WMT-ACTION-COUNTS.
003100         10  WMT-MINT-COUNT              PIC 9(07).
003200         10  WMT-REDEEM-COUNT            PIC 9(07).
003300         10  WMT-REDEEMUNDERLYING-COUNT  PIC 9(07).
003400         10  WMT-BORROW-COUNT            PIC 9(07).
003500         10  WMT-REPAYBORROW-COUNT       PIC 9(07).
003600         10  WMT-LIQUIDATEBORROW-COUNT   PIC 9(07).
003700     05  WMT-ACTION-COUNTS-R REDEFINES WMT-ACTION-COUNTS.
003800         10  WMT-ACTION-COUNT-TBL        PIC 9(07) OCCURS 6 TIMES
003900                                          INDEXED BY WMT-ACT-IDX.
004000     05  WMT-SUPPLY-RATIO                PIC 9V9(06).
004100     05  WMT-WITHDRAW-RATIO               PIC 9V9(06).
004200     05  WMT-BORROW-RATIO                PIC 9V9(06).
004300     05  WMT-REPAY-RATIO                  PIC 9V9(06).
004400     05  WMT-LIQUIDATION-COUNT            PIC 9(07).
004500     05  WMT-HAS-LIQUIDATIONS             PIC 9(01).
004600         88  WMT-LIQUIDATIONS-PRESENT         VALUE 1.
004700     05  WMT-LIQUIDATION-RATE             PIC 9V9(06).
004800     05  WMT-TOTAL-GAS-SPENT               PIC 9(09)V9(08).
004900     05  WMT-AVG-GAS-PER-TX                PIC 9(09)V9(08).
005000     05  WMT-TOTAL-ETH-VALUE               PIC 9(13)V9(05).
005100     05  WMT-AVG-ETH-PER-TX                PIC 9(13)V9(05).
005200     05  WMT-AVG-TIME-BETWEEN-TXS          PIC 9(07)V9(04).
005300     05  WMT-STD-TIME-BETWEEN-TXS          PIC 9(07)V9(04).
005400     05  WMT-ACTIVITY-REGULARITY           PIC 9(05)V9(06).
005500     05  WMT-ACTION-DIVERSITY              PIC 9(02).
005600     05  WMT-WEEKEND-ACTIVITY-RATIO         PIC 9V9(06).
005700     05  WMT-NIGHT-ACTIVITY-RATIO           PIC 9V9(06).
005800     05  WMT-REPAY-TO-BORROW-RATIO          PIC 9(05)V9(06).
005900     05  WMT-MAX-DAILY-TRANSACTIONS         PIC 9(05).
006000     05  WMT-AVG-DAILY-TRANSACTIONS         PIC 9(05)V9(04).
006100     05  WMT-DAILY-ACTIVITY-VARIANCE        PIC 9(09)V9(04).
006200     05  FILLER                             PIC X(10).
