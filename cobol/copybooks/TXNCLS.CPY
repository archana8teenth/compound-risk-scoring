000100******************************************************************
000200*                 T X N C L S   -   C O P Y B O O K              *
000300******************************************************************
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* COPYBOOK    : TXNCLS                                          *
000600* DESCRIPCION : TRANSACCION YA CLASIFICADA POR RWSCLS1 -- ES EL  *
000700*             : REGISTRO QUE VIAJA POR EL SORT (CLAVE BILLETERA/ *
000800*             : TIMESTAMP ASCENDENTE) Y QUE LEE RWSMET1          *
000900******************************************************************
001000*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
001100*   --------  -----------------  ---------  -------------------- TXC001
001200*   25/01/87  PEDR               RC-10044   CREACION INICIAL     TXC001
001300******************************************************************
001400 01  TXN-CLASIFICADA-REC.
001500     05  TXC-WALLET-ADDRESS             PIC X(42).
001600     05  TXC-TIMESTAMP                  PIC 9(10).
001700     05  TXC-VALUE-WEI                  PIC 9(13)V9(05).
001800     05  TXC-IS-ERROR                   PIC 9(01).
001900         88  TXC-ERRORED                    VALUE 1.
002000         88  TXC-SUCCEEDED                   VALUE 0.
002100     05  TXC-FEE                        PIC 9(09)V9(08).
002200     05  TXC-ACTION                     PIC X(18).
002300     05  TXC-DATE                       PIC 9(08).
002400     05  TXC-DATE-R REDEFINES TXC-DATE.
002500         10  TXC-DATE-YYYY              PIC 9(04).
002600         10  TXC-DATE-MM                PIC 9(02).
002700         10  TXC-DATE-DD                PIC 9(02).
002800     05  TXC-HOUR                       PIC 9(02).
002900     05  TXC-DAY-OF-WEEK                PIC 9(01).
003000     05  FILLER                         PIC X(10).
