000100******************************************************************
000200*                 R A W T X N   -   C O P Y B O O K              *
000300******************************************************************
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* COPYBOOK    : RAWTXN                                          *
000600* DESCRIPCION : LAYOUT DE LA TRANSACCION DE LEDGER TAL COMO SE   *
000700*             : RECIBE DEL ARCHIVO DE ENTRADA (RAW-TRANSACTION)  *
000800******************************************************************
000900*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
001000*   --------  -----------------  ---------  -------------------- RTX001
001100*   20/01/87  PEDR               RC-10044   CREACION INICIAL     RTX001
001200******************************************************************
001300 01  TXN-RAW-REC.
001400     05  TXN-WALLET-ADDRESS             PIC X(42).
001500     05  TXN-HASH                       PIC X(66).
001600     05  TXN-BLOCK-NUMBER               PIC 9(10).
001700     05  TXN-TIMESTAMP                  PIC 9(10).
001800     05  TXN-FROM-ADDRESS               PIC X(42).
001900     05  TXN-TO-ADDRESS                 PIC X(42).
002000     05  TXN-VALUE-WEI                  PIC 9(13)V9(05).
002100     05  TXN-GAS-USED                   PIC 9(09).
002200     05  TXN-GAS-PRICE-GWEI             PIC 9(07)V9(02).
002300     05  TXN-METHOD-SIG                 PIC X(10).
002400     05  TXN-IS-ERROR                   PIC 9(01).
002500         88  TXN-ERRORED                    VALUE 1.
002600         88  TXN-SUCCEEDED                  VALUE 0.
002700     05  TXN-TYPE                       PIC X(08).
002800     05  FILLER                         PIC X(04).
