000100******************************************************************
000200*                 R I S K F E A   -   C O P Y B O O K            *
000300******************************************************************
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* COPYBOOK    : RISKFEA                                         *
000600* DESCRIPCION : SALIDA DE RWSRSK1, LOS OCHO COMPONENTES DE        *
000700*             : RIESGO MAS EL PUNTAJE DE ANOMALIA, UN REGISTRO    *
000800*             : POR BILLETERA, PASA A RWSSCR1 PARA EL COMPUESTO   *
000900******************************************************************
001000*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
001100*   --------  -----------------  ---------  -------------------- RSF001
001200*   10/11/89  PEDR               RC-10048   CREACION INICIAL     RSF001
001300******************************************************************
001400 01  RSK-FEATURE-REC.
001500     05  RSK-WALLET-ADDRESS              PIC X(42).
001600     05  RSK-LIQUIDATION-RISK             PIC 9V9(06).
001700     05  RSK-BEHAVIORAL-RISK              PIC 9V9(06).
001800     05  RSK-FINANCIAL-HEALTH             PIC 9V9(06).
001900     05  RSK-ACTIVITY-PATTERN-RISK        PIC 9V9(06).
002000     05  RSK-REPAYMENT-BEHAVIOR           PIC 9V9(06).
002100     05  RSK-EXPERIENCE-SCORE             PIC 9V9(06).
002200     05  RSK-DIVERSIFICATION-SCORE        PIC 9V9(06).
002300     05  RSK-BOT-BEHAVIOR-SCORE           PIC 9V9(06).
002400     05  RSK-ANOMALY-SCORE                PIC 9V9(06).
002500*----------------------------------------------------------------*
002600*   CAMPOS QUE VIAJAN SIN CAMBIO HASTA EL REGISTRO DE SALIDA DE  *
002700*   RWSSCR1 (EVITA QUE RWSSCR1 TENGA QUE RELEER WLTMET)          *
002800*----------------------------------------------------------------*
002900     05  RSK-TOTAL-TRANSACTIONS           PIC 9(07).
003000     05  RSK-ACCOUNT-AGE-DAYS             PIC 9(05)V9(04).
003100     05  RSK-LIQUIDATION-COUNT            PIC 9(07).
003200     05  RSK-SUCCESS-RATE                 PIC 9V9(06).
003300     05  FILLER                           PIC X(10).
