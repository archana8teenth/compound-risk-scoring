000100******************************************************************
000200*                 S C O R R E C   -   C O P Y B O O K            *
000300******************************************************************
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* COPYBOOK    : SCORREC                                         *
000600* DESCRIPCION : REGISTRO DE SALIDA DE RWSSCR1, UNO POR BILLETERA,*
000700*             : ESCRITO EN WALLET-SCORES-DETAILED                *
000800******************************************************************
000900*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
001000*   --------  -----------------  ---------  -------------------- SCR001
001100*   20/01/91  PEDR               RC-10044   CREACION INICIAL     SCR001
001200******************************************************************
001300 01  SCR-SCORE-REC.
001400     05  SCR-WALLET-ID                  PIC X(42).
001500     05  SCR-SCORE                      PIC 9(04).
001600     05  SCR-RISK-CATEGORY              PIC X(16).
001700     05  SCR-LIQUIDATION-RISK-COMP      PIC 9V9(06).
001800     05  SCR-BEHAVIORAL-RISK-COMP       PIC 9V9(06).
001900     05  SCR-FINANCIAL-HEALTH-COMP      PIC 9V9(06).
002000     05  SCR-REPAYMENT-BEHAVIOR-COMP    PIC 9V9(06).
002100     05  SCR-EXPERIENCE-COMP            PIC 9V9(06).
002200     05  SCR-ANOMALY-SCORE              PIC 9V9(06).
002300     05  SCR-TOTAL-TRANSACTIONS         PIC 9(07).
002400     05  SCR-ACCOUNT-AGE-DAYS           PIC 9(05).
002500     05  SCR-LIQUIDATION-COUNT          PIC 9(07).
002600     05  SCR-SUCCESS-RATE               PIC 9V9(06).
002700     05  FILLER                         PIC X(10).
