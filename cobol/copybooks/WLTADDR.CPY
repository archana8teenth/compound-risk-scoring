000100******************************************************************
000200*                 W L T A D D R   -   C O P Y B O O K            *
000300******************************************************************
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* COPYBOOK    : WLTADDR                                          *
000600* DESCRIPCION : LAYOUT DEL ARCHIVO DE BILLETERAS A EVALUAR EN EL *
000700*             : CORRIDO NOCTURNO DE SCORING DE RIESGO            *
000800******************************************************************
000900*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
001000*   --------  -----------------  ---------  -------------------- WLT001
001100*   20/01/87  PEDR               RC-10044   CREACION INICIAL     WLT001
001200******************************************************************
001300 01  WLT-ADDRESS-REC.
001400     05  WLT-ADDRESS                   PIC X(42).
001500     05  FILLER                        PIC X(08).
