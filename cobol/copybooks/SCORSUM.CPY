000100******************************************************************
000200*                 S C O R S U M   -   C O P Y B O O K            *
000300******************************************************************
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* COPYBOOK    : SCORSUM                                         *
000600* DESCRIPCION : REGISTRO RESUMIDO DE RWSSCR1, UNO POR BILLETERA,*
000700*             : ESCRITO EN WALLET-SCORES (SIN LOS COMPONENTES)   *
000800******************************************************************
000900*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
001000*   --------  -----------------  ---------  -------------------- SUM001
001100*   20/01/91  PEDR               RC-10050   CREACION INICIAL     SUM001
001200******************************************************************
001300 01  SUM-SCORE-REC.
001400     05  SUM-WALLET-ID                  PIC X(42).
001500     05  SUM-SCORE                      PIC 9(04).
001600     05  FILLER                         PIC X(10).
