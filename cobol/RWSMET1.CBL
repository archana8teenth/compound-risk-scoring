000100******************************************************************
000200* FECHA       : 08/07/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* PROGRAMA    : RWSMET1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SEGUNDO PASO DEL SCORING NOCTURNO DE RIESGO.     *
000800*             : LEE LAS TRANSACCIONES YA CLASIFICADAS Y ORDENADAS*
000900*             : POR RWSCLS1 Y, POR RUPTURA DE CONTROL EN LA      *
001000*             : BILLETERA, ACUMULA LAS METRICAS DE COMPORTA-     *
001100*             : MIENTO QUE USARA RWSRSK1 PARA CALCULAR EL RIESGO *
001200* ARCHIVOS    : TXNSRT=E, WLTMET=S                               *
001300* ACCION (ES) : A=ACUMULA, R=RUPTURA, C=CALCULA DERIVADOS        *
001400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001500******************************************************************
001600*                   R E G I S T R O   D E   C A M B I O S        *
001700******************************************************************
001800*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
001900*   --------  -----------------  ---------  -------------------- RWM001
002000*   08/07/88  PEDR               RC-1044    CREACION INICIAL,    RWM002
002100*                                           RUPTURA DE CONTROL   RWM003
002200*                                           POR BILLETERA        RWM004
002300*   11/07/88  PEDR               RC-1044    CONTADORES POR       RWM005
002400*                                           ACCION Y RATIOS DE   RWM006
002500*                                           ACCIONES NUCLEO      RWM007
002600*   19/07/88  PEDR               RC-1046    TABLA DE DIAS        RWM008
002700*                                           ACTIVOS PARA MAXIMO/ RWM009
002800*                                           PROMEDIO/VARIANZA    RWM010
002900*   02/08/88  PEDR               RC-1047    RAIZ CUADRADA POR    RWM011
003000*                                           NEWTON PARA DESVIA-  RWM012
003100*                                           CION ESTANDAR, SIN   RWM013
003200*                                           USAR FUNCTION        RWM014
003300*   14/03/92  JMAY               RC-2051    DIVERSIDAD DE        RWM015
003400*                                           ACCIONES (CONTEO DE  RWM016
003500*                                           ACCIONES DISTINTAS)  RWM017
003600*   11/11/98  PEDR               Y2K-0031   REVISION DE CAMPOS   RWM018
003700*                                           DE FECHA PARA EL     RWM019
003800*                                           CAMBIO DE SIGLO      RWM020
003900*   22/10/00  JMAY               RC-3021    AJUSTE DE PRECISION  RWM021
004000*                                           EN ACUMULADORES DE   RWM022
004100*                                           GAS Y ETH PROMEDIO   RWM023
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. RWSMET1.
004500 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION. CREDIVAL - BILLETERA DIGITAL.
004700 DATE-WRITTEN. 08/07/1988.
004800 DATE-COMPILED.
004900 SECURITY.  CONFIDENCIAL - USO INTERNO UNICAMENTE.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TXNSRT   ASSIGN TO TXNSRT
005700                     ORGANIZATION IS LINE SEQUENTIAL
005800                     ACCESS       IS SEQUENTIAL
005900                     FILE STATUS  IS FS-TXNSRT
006000                                     FSE-TXNSRT.
006100
006200     SELECT WLTMET   ASSIGN TO WLTMET
006300                     ORGANIZATION IS LINE SEQUENTIAL
006400                     ACCESS       IS SEQUENTIAL
006500                     FILE STATUS  IS FS-WLTMET
006600                                     FSE-WLTMET.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*   TRANSACCIONES CLASIFICADAS, ORDENADAS POR BILLETERA/FECHA
007200 FD  TXNSRT.
007300     COPY TXNCLS.
007400*   METRICAS POR BILLETERA, SALIDA PARA RWSRSK1
007500 FD  WLTMET.
007600     COPY WLTMETR.
007700
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008100******************************************************************
008200 01 WKS-FS-STATUS.
008300    02 WKS-STATUS.
008400       04 FS-TXNSRT              PIC 9(02) VALUE ZEROES.
008500       04 FSE-TXNSRT.
008600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008900       04 FS-WLTMET              PIC 9(02) VALUE ZEROES.
009000       04 FSE-WLTMET.
009100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009400       04 PROGRAMA               PIC X(08) VALUE SPACES.
009500       04 ARCHIVO                PIC X(08) VALUE SPACES.
009600       04 ACCION                 PIC X(10) VALUE SPACES.
009700       04 LLAVE                  PIC X(32) VALUE SPACES.
009800******************************************************************
009900*              CONTADORES Y DISPARADORES DE PROCESO              *
010000******************************************************************
010100 77 WKS-FIN-TXNSRT                PIC 9(01) VALUE 0.
010200    88 FIN-TXNSRT                            VALUE 1.
010300 77 WKS-PRIMERA-VEZ               PIC 9(01) VALUE 1.
010400    88 PRIMERA-VEZ                           VALUE 1.
010500 77 WKS-TOTAL-BILLETERAS           PIC 9(07) COMP VALUE 0.
010600 77 WKS-TOTAL-TXN-LEIDAS           PIC 9(09) COMP VALUE 0.
010700 01 WKS-MASCARA                    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010800 01 WKS-MASCARA-X REDEFINES WKS-MASCARA PIC X(09).
010900 01 WKS-CUR-WALLET                 PIC X(42) VALUE SPACES.
011000******************************************************************
011100*         A C U M U L A D O R E S   D E   L A   B I L L E T E R A
011200*         E N   C U R S O   ( S E   R E I N I C I A N   E N   LA
011300*         R U P T U R A   D E   C O N T R O L )                 *
011400******************************************************************
011500 01 WKS-ACUM-TRABAJO.
011600    05 WKS-TOTAL-TX               PIC 9(07) COMP VALUE 0.
011700    05 WKS-EXITO-TX                PIC 9(07) COMP VALUE 0.
011800    05 WKS-FALLO-TX                 PIC 9(07) COMP VALUE 0.
011900    05 WKS-PRIMER-TS                PIC 9(10) COMP VALUE 0.
012000    05 WKS-ULTIMO-TS                 PIC 9(10) COMP VALUE 0.
012100    05 WKS-PREVIO-TS                 PIC 9(10) COMP VALUE 0.
012200    05 WKS-MINT-CNT                   PIC 9(07) COMP VALUE 0.
012300    05 WKS-REDEEM-CNT                  PIC 9(07) COMP VALUE 0.
012400    05 WKS-REDEEMUND-CNT                PIC 9(07) COMP VALUE 0.
012500    05 WKS-BORROW-CNT                    PIC 9(07) COMP VALUE 0.
012600    05 WKS-REPAY-CNT                      PIC 9(07) COMP VALUE 0.
012700    05 WKS-LIQUIDATE-CNT                   PIC 9(07) COMP VALUE 0.
012800    05 WKS-CORE-ACCIONES                    PIC 9(07) COMP VALUE 0.
012900    05 WKS-WEEKEND-TX                        PIC 9(07) COMP VALUE 0.
013000    05 WKS-NIGHT-TX                           PIC 9(07) COMP VALUE 0.
013100    05 WKS-GAP-COUNT                          PIC 9(07) COMP VALUE 0.
013200    05 WKS-GAS-SUM                PIC 9(11)V9(08) VALUE 0.
013300    05 WKS-ETH-SUM                PIC 9(15)V9(05) VALUE 0.
013400    05 WKS-GAP-SUM                PIC 9(11)V9(04) VALUE 0.
013500    05 WKS-GAP-SUMSQ              PIC 9(15)V9(04) VALUE 0.
013600    05 WKS-GAP-HORAS              PIC 9(07)V9(04) VALUE 0.
013700    05 WKS-GAP-CUAD               PIC 9(13)V9(04) VALUE 0.
013800    05 FILLER                     PIC X(10) VALUE SPACES.
013900******************************************************************
014000*    T A B L A   D E   D I A S   A C T I V O S   ( P O R
014100*    B I L L E T E R A ,   S E   R E I N I C I A   E N   L A
014200*    R U P T U R A   D E   C O N T R O L )                       *
014300******************************************************************
014400 77 WKS-NUM-DIAS                 PIC 9(05) COMP VALUE 0.
014500 01 WKS-TABLA-DIAS.
014600    05 WKS-DIA-ITEM              OCCURS 1 TO 3660 TIMES
014700                                  DEPENDING ON WKS-NUM-DIAS
014800                                  INDEXED BY WKS-DIA-IDX.
014900       10 WKS-DIA-FECHA          PIC 9(08).
015000       10 WKS-DIA-CONTADOR       PIC 9(05) COMP.
015100 77 WKS-DIA-HALLADO              PIC 9(01) VALUE 0.
015200    88 DIA-HALLADO                          VALUE 1.
015300 77 WKS-MAX-DIA                  PIC 9(05) COMP VALUE 0.
015400 77 WKS-SUMA-DIA                 PIC 9(09) COMP VALUE 0.
015500 01 WKS-DIF-DIA                  PIC S9(09)V9(04) VALUE 0.
015600 01 WKS-DIF-DIA-X REDEFINES WKS-DIF-DIA PIC X(13).
015700 01 WKS-SUMA-CUAD-DIA            PIC 9(09)V9(04) VALUE 0.
015800 01 WKS-SUMA-CUAD-DIA-X REDEFINES WKS-SUMA-CUAD-DIA PIC X(13).
015900******************************************************************
016000*    T A B L A   D E   A C C I O N E S   D I S T I N T A S
016100*    V I S T A S   E N   L A   B I L L E T E R A   E N   C U R S O
016200******************************************************************
016300 77 WKS-NUM-ACC-DISTINTAS        PIC 9(02) COMP VALUE 0.
016400 01 WKS-TABLA-ACC-DISTINTAS.
016500    05 WKS-ACC-DISTINTA-ITEM     OCCURS 1 TO 12 TIMES
016600                                  DEPENDING ON WKS-NUM-ACC-DISTINTAS
016700                                  INDEXED BY WKS-ACC-IDX.
016800       10 WKS-ACC-DISTINTA-NOM   PIC X(18).
016900 77 WKS-ACC-HALLADA              PIC 9(01) VALUE 0.
017000    88 ACC-HALLADA                          VALUE 1.
017100******************************************************************
017200*    A R E A   D E   R A I Z   C U A D R A D A   P O R   N E W T O N
017300******************************************************************
017400 01 WKS-RAIZ-AREA.
017500    05 WKS-RC-X                  PIC 9(15)V9(06) VALUE 0.
017600    05 WKS-RC-R                  PIC 9(15)V9(06) VALUE 0.
017700    05 FILLER                    PIC X(10) VALUE SPACES.
017800******************************************************************
017900 PROCEDURE DIVISION.
018000******************************************************************
018100*               S E C C I O N    P R I N C I P A L
018200******************************************************************
018300 000-MAIN SECTION.
018400     PERFORM 100-ABRIR-ARCHIVOS
018500     PERFORM 200-LEER-TRANSACCIONES
018600     PERFORM 800-ESTADISTICAS
018700     PERFORM 900-CERRAR-ARCHIVOS
018800     STOP RUN.
018900 000-MAIN-E. EXIT.
019000
019100 100-ABRIR-ARCHIVOS SECTION.
019200     MOVE 'RWSMET1' TO PROGRAMA
019300     OPEN INPUT  TXNSRT
019400          OUTPUT WLTMET
019500     IF FS-TXNSRT NOT EQUAL 0
019600        MOVE 'OPEN'    TO ACCION
019700        MOVE SPACES    TO LLAVE
019800        MOVE 'TXNSRT'  TO ARCHIVO
019900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020000                              FS-TXNSRT, FSE-TXNSRT
020100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TXNSRT<<<"
020200                UPON CONSOLE
020300        MOVE 91 TO RETURN-CODE
020400        STOP RUN
020500     END-IF
020600     IF FS-WLTMET NOT EQUAL 0
020700        MOVE 'OPEN'    TO ACCION
020800        MOVE SPACES    TO LLAVE
020900        MOVE 'WLTMET'  TO ARCHIVO
021000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021100                              FS-WLTMET, FSE-WLTMET
021200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO WLTMET<<<"
021300                UPON CONSOLE
021400        MOVE 91 TO RETURN-CODE
021500        STOP RUN
021600     END-IF.
021700 100-ABRIR-ARCHIVOS-E. EXIT.
021800
021900******************************************************************
022000*    L E C T U R A   P R I N C I P A L   C O N   R U P T U R A
022100*    D E   C O N T R O L   S O B R E   L A   B I L L E T E R A
022200******************************************************************
022300 200-LEER-TRANSACCIONES SECTION.
022400     PERFORM 210-LEER-TXNSRT
022500     IF NOT FIN-TXNSRT
022600        MOVE TXC-WALLET-ADDRESS TO WKS-CUR-WALLET
022700        PERFORM 250-INICIALIZAR-ACUMULADORES
022800     END-IF
022900     PERFORM 220-PROCESAR-TRANSACCION UNTIL FIN-TXNSRT
023000     IF WKS-TOTAL-TX > 0
023100        PERFORM 400-RUPTURA-BILLETERA
023200     END-IF.
023300 200-LEER-TRANSACCIONES-E. EXIT.
023400
023500 210-LEER-TXNSRT SECTION.
023600     READ TXNSRT
023700          AT END MOVE 1 TO WKS-FIN-TXNSRT
023800     END-READ
023900     IF FS-TXNSRT NOT EQUAL 0 AND 10
024000        MOVE 'READ'    TO ACCION
024100        MOVE SPACES    TO LLAVE
024200        MOVE 'TXNSRT'  TO ARCHIVO
024300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024400                              FS-TXNSRT, FSE-TXNSRT
024500     END-IF
024600     IF NOT FIN-TXNSRT
024700        ADD 1 TO WKS-TOTAL-TXN-LEIDAS
024800     END-IF.
024900 210-LEER-TXNSRT-E. EXIT.
025000
025100 220-PROCESAR-TRANSACCION SECTION.
025200     IF TXC-WALLET-ADDRESS NOT = WKS-CUR-WALLET
025300        PERFORM 400-RUPTURA-BILLETERA
025400        MOVE TXC-WALLET-ADDRESS TO WKS-CUR-WALLET
025500        PERFORM 250-INICIALIZAR-ACUMULADORES
025600     END-IF
025700     PERFORM 300-ACUMULAR-TRANSACCION
025800     PERFORM 210-LEER-TXNSRT.
025900 220-PROCESAR-TRANSACCION-E. EXIT.
026000
026100******************************************************************
026200*    P O N E   E N   C E R O   L O S   A C U M U L A D O R E S
026300*    D E   L A   B I L L E T E R A   Q U E   E M P I E Z A
026400******************************************************************
026500 250-INICIALIZAR-ACUMULADORES SECTION.
026600     INITIALIZE WKS-ACUM-TRABAJO
026700     MOVE 0 TO WKS-NUM-DIAS
026800     MOVE 0 TO WKS-NUM-ACC-DISTINTAS.
026900 250-INICIALIZAR-ACUMULADORES-E. EXIT.
027000
027100******************************************************************
027200*    A C U M U L A   U N A   T R A N S A C C I O N   E N   L O S
027300*    C O N T A D O R E S   D E   L A   B I L L E T E R A   E N
027400*    C U R S O
027500******************************************************************
027600 300-ACUMULAR-TRANSACCION SECTION.
027700     ADD 1 TO WKS-TOTAL-TX
027800     IF TXC-SUCCEEDED
027900        ADD 1 TO WKS-EXITO-TX
028000        ADD TXC-FEE       TO WKS-GAS-SUM
028100        ADD TXC-VALUE-WEI TO WKS-ETH-SUM
028200     ELSE
028300        ADD 1 TO WKS-FALLO-TX
028400     END-IF
028500
028600     IF WKS-TOTAL-TX = 1
028700        MOVE TXC-TIMESTAMP TO WKS-PRIMER-TS
028800     END-IF
028900     MOVE TXC-TIMESTAMP TO WKS-ULTIMO-TS
029000
029100     EVALUATE TXC-ACTION
029200        WHEN 'mint'
029300           ADD 1 TO WKS-MINT-CNT
029400        WHEN 'redeem'
029500           ADD 1 TO WKS-REDEEM-CNT
029600        WHEN 'redeemUnderlying'
029700           ADD 1 TO WKS-REDEEMUND-CNT
029800        WHEN 'borrow'
029900           ADD 1 TO WKS-BORROW-CNT
030000        WHEN 'repayBorrow'
030100           ADD 1 TO WKS-REPAY-CNT
030200        WHEN 'liquidateBorrow'
030300           ADD 1 TO WKS-LIQUIDATE-CNT
030400        WHEN OTHER
030500           CONTINUE
030600     END-EVALUATE
030700
030800     IF TXC-DAY-OF-WEEK = 5 OR TXC-DAY-OF-WEEK = 6
030900        ADD 1 TO WKS-WEEKEND-TX
031000     END-IF
031100     IF TXC-HOUR <= 6
031200        ADD 1 TO WKS-NIGHT-TX
031300     END-IF
031400
031500     IF WKS-TOTAL-TX > 1
031600        COMPUTE WKS-GAP-HORAS =
031700                (TXC-TIMESTAMP - WKS-PREVIO-TS) / 3600
031800        ADD WKS-GAP-HORAS TO WKS-GAP-SUM
031900        COMPUTE WKS-GAP-CUAD = WKS-GAP-HORAS * WKS-GAP-HORAS
032000        ADD WKS-GAP-CUAD TO WKS-GAP-SUMSQ
032100        ADD 1 TO WKS-GAP-COUNT
032200     END-IF
032300     MOVE TXC-TIMESTAMP TO WKS-PREVIO-TS
032400
032500     PERFORM 310-ACTUALIZAR-TABLA-DIAS
032600     PERFORM 320-ACTUALIZAR-ACC-DISTINTAS.
032700 300-ACUMULAR-TRANSACCION-E. EXIT.
032800
032900******************************************************************
033000*    B U S C A   O   A G R E G A   E L   D I A   D E   L A
033100*    T R A N S A C C I O N   E N   L A   T A B L A   D E   D I A S
033200******************************************************************
033300 310-ACTUALIZAR-TABLA-DIAS SECTION.
033400     MOVE 0 TO WKS-DIA-HALLADO
033500     IF WKS-NUM-DIAS > 0
033600        PERFORM 312-BUSCAR-DIA
033700                VARYING WKS-DIA-IDX FROM 1 BY 1
033800                UNTIL WKS-DIA-IDX > WKS-NUM-DIAS OR DIA-HALLADO
033900     END-IF
034000     IF NOT DIA-HALLADO AND WKS-NUM-DIAS < 3660
034100        ADD 1 TO WKS-NUM-DIAS
034200        MOVE TXC-DATE TO WKS-DIA-FECHA (WKS-NUM-DIAS)
034300        MOVE 1        TO WKS-DIA-CONTADOR (WKS-NUM-DIAS)
034400     END-IF.
034500 310-ACTUALIZAR-TABLA-DIAS-E. EXIT.
034600
034700 312-BUSCAR-DIA SECTION.
034800     IF WKS-DIA-FECHA (WKS-DIA-IDX) = TXC-DATE
034900        ADD 1 TO WKS-DIA-CONTADOR (WKS-DIA-IDX)
035000        MOVE 1 TO WKS-DIA-HALLADO
035100     END-IF.
035200 312-BUSCAR-DIA-E. EXIT.
035300
035400******************************************************************
035500*    B U S C A   O   A G R E G A   L A   A C C I O N   E N   L A
035600*    T A B L A   D E   A C C I O N E S   D I S T I N T A S   V I S T A S
035700******************************************************************
035800 320-ACTUALIZAR-ACC-DISTINTAS SECTION.
035900     MOVE 0 TO WKS-ACC-HALLADA
036000     IF WKS-NUM-ACC-DISTINTAS > 0
036100        PERFORM 322-BUSCAR-ACC-DISTINTA
036200                VARYING WKS-ACC-IDX FROM 1 BY 1
036300                UNTIL WKS-ACC-IDX > WKS-NUM-ACC-DISTINTAS
036400                       OR ACC-HALLADA
036500     END-IF
036600     IF NOT ACC-HALLADA AND WKS-NUM-ACC-DISTINTAS < 12
036700        ADD 1 TO WKS-NUM-ACC-DISTINTAS
036800        MOVE TXC-ACTION
036900             TO WKS-ACC-DISTINTA-NOM (WKS-NUM-ACC-DISTINTAS)
037000     END-IF.
037100 320-ACTUALIZAR-ACC-DISTINTAS-E. EXIT.
037200
037300 322-BUSCAR-ACC-DISTINTA SECTION.
037400     IF WKS-ACC-DISTINTA-NOM (WKS-ACC-IDX) = TXC-ACTION
037500        MOVE 1 TO WKS-ACC-HALLADA
037600     END-IF.
037700 322-BUSCAR-ACC-DISTINTA-E. EXIT.
037800
037900******************************************************************
038000*    R U P T U R A   D E   C O N T R O L :   C A L C U L A   L O S
038100*    D E R I V A D O S   Y   E S C R I B E   L A   M E T R I C A
038200******************************************************************
038300 400-RUPTURA-BILLETERA SECTION.
038400     INITIALIZE WLT-METRICS-REC
038500     MOVE WKS-CUR-WALLET            TO WMT-WALLET-ADDRESS
038600     MOVE WKS-TOTAL-TX               TO WMT-TOTAL-TRANSACTIONS
038700     MOVE WKS-EXITO-TX                TO
038800          WMT-SUCCESSFUL-TRANSACTIONS
038900     MOVE WKS-FALLO-TX                 TO WMT-FAILED-TRANSACTIONS
039000     COMPUTE WMT-SUCCESS-RATE ROUNDED =
039100             WKS-EXITO-TX / WKS-TOTAL-TX
039200
039300     MOVE WKS-PRIMER-TS TO WMT-FIRST-TX-TS
039400     MOVE WKS-ULTIMO-TS TO WMT-LAST-TX-TS
039500     COMPUTE WMT-ACCOUNT-AGE-DAYS ROUNDED =
039600             (WKS-ULTIMO-TS - WKS-PRIMER-TS) / 86400
039700     IF WKS-TOTAL-TX > 1
039800        COMPUTE WMT-AVG-TX-INTERVAL-DAYS ROUNDED =
039900                WMT-ACCOUNT-AGE-DAYS / (WKS-TOTAL-TX - 1)
040000     ELSE
040100        MOVE 0 TO WMT-AVG-TX-INTERVAL-DAYS
040200     END-IF
040300
040400     MOVE WKS-MINT-CNT       TO WMT-MINT-COUNT
040500     MOVE WKS-REDEEM-CNT     TO WMT-REDEEM-COUNT
040600     MOVE WKS-REDEEMUND-CNT  TO WMT-REDEEMUNDERLYING-COUNT
040700     MOVE WKS-BORROW-CNT     TO WMT-BORROW-COUNT
040800     MOVE WKS-REPAY-CNT      TO WMT-REPAYBORROW-COUNT
040900     MOVE WKS-LIQUIDATE-CNT  TO WMT-LIQUIDATEBORROW-COUNT
041000
041100     COMPUTE WKS-CORE-ACCIONES = WKS-MINT-CNT + WKS-REDEEM-CNT +
041200             WKS-REDEEMUND-CNT + WKS-BORROW-CNT + WKS-REPAY-CNT
041300     IF WKS-CORE-ACCIONES > 0
041400        COMPUTE WMT-SUPPLY-RATIO ROUNDED =
041500                WKS-MINT-CNT / WKS-CORE-ACCIONES
041600        COMPUTE WMT-WITHDRAW-RATIO ROUNDED =
041700                (WKS-REDEEM-CNT + WKS-REDEEMUND-CNT) /
041800                WKS-CORE-ACCIONES
041900        COMPUTE WMT-BORROW-RATIO ROUNDED =
042000                WKS-BORROW-CNT / WKS-CORE-ACCIONES
042100        COMPUTE WMT-REPAY-RATIO ROUNDED =
042200                WKS-REPAY-CNT / WKS-CORE-ACCIONES
042300     ELSE
042400        MOVE 0 TO WMT-SUPPLY-RATIO
042500        MOVE 0 TO WMT-WITHDRAW-RATIO
042600        MOVE 0 TO WMT-BORROW-RATIO
042700        MOVE 0 TO WMT-REPAY-RATIO
042800     END-IF
042900
043000     MOVE WKS-LIQUIDATE-CNT TO WMT-LIQUIDATION-COUNT
043100     IF WKS-LIQUIDATE-CNT > 0
043200        MOVE 1 TO WMT-HAS-LIQUIDATIONS
043300     ELSE
043400        MOVE 0 TO WMT-HAS-LIQUIDATIONS
043500     END-IF
043600     COMPUTE WMT-LIQUIDATION-RATE ROUNDED =
043700             WKS-LIQUIDATE-CNT / WKS-TOTAL-TX
043800
043900     MOVE WKS-GAS-SUM TO WMT-TOTAL-GAS-SPENT
044000     MOVE WKS-ETH-SUM TO WMT-TOTAL-ETH-VALUE
044100     IF WKS-EXITO-TX > 0
044200        COMPUTE WMT-AVG-GAS-PER-TX ROUNDED =
044300                WKS-GAS-SUM / WKS-EXITO-TX
044400        COMPUTE WMT-AVG-ETH-PER-TX ROUNDED =
044500                WKS-ETH-SUM / WKS-EXITO-TX
044600     ELSE
044700        MOVE 0 TO WMT-AVG-GAS-PER-TX
044800        MOVE 0 TO WMT-AVG-ETH-PER-TX
044900     END-IF
045000
045100     IF WKS-GAP-COUNT > 0
045200        COMPUTE WMT-AVG-TIME-BETWEEN-TXS ROUNDED =
045300                WKS-GAP-SUM / WKS-GAP-COUNT
045400     ELSE
045500        MOVE 0 TO WMT-AVG-TIME-BETWEEN-TXS
045600     END-IF
045700
045800     IF WKS-GAP-COUNT > 1
045900        COMPUTE WKS-RC-X =
046000                (WKS-GAP-SUMSQ -
046100                 ((WKS-GAP-SUM * WKS-GAP-SUM) / WKS-GAP-COUNT))
046200                / (WKS-GAP-COUNT - 1)
046300        PERFORM 900-RAIZ-CUADRADA
046400        MOVE WKS-RC-R TO WMT-STD-TIME-BETWEEN-TXS
046500     ELSE
046600        MOVE 0 TO WMT-STD-TIME-BETWEEN-TXS
046700     END-IF
046800
046900     IF WKS-TOTAL-TX > 1 AND WMT-AVG-TIME-BETWEEN-TXS > 0
047000        COMPUTE WMT-ACTIVITY-REGULARITY ROUNDED =
047100                WMT-STD-TIME-BETWEEN-TXS /
047200                WMT-AVG-TIME-BETWEEN-TXS
047300     ELSE
047400        MOVE 0 TO WMT-ACTIVITY-REGULARITY
047500     END-IF
047600
047700     MOVE WKS-NUM-ACC-DISTINTAS TO WMT-ACTION-DIVERSITY
047800
047900     COMPUTE WMT-WEEKEND-ACTIVITY-RATIO ROUNDED =
048000             WKS-WEEKEND-TX / WKS-TOTAL-TX
048100     COMPUTE WMT-NIGHT-ACTIVITY-RATIO ROUNDED =
048200             WKS-NIGHT-TX / WKS-TOTAL-TX
048300
048400     IF WKS-BORROW-CNT > 0
048500        COMPUTE WMT-REPAY-TO-BORROW-RATIO ROUNDED =
048600                WKS-REPAY-CNT / WKS-BORROW-CNT
048700     ELSE
048800        MOVE WKS-REPAY-CNT TO WMT-REPAY-TO-BORROW-RATIO
048900     END-IF
049000
049100     PERFORM 410-CALCULAR-ESTADISTICAS-DIARIAS
049200
049300     WRITE WLT-METRICS-REC
049400     ADD 1 TO WKS-TOTAL-BILLETERAS.
049500 400-RUPTURA-BILLETERA-E. EXIT.
049600
049700******************************************************************
049800*    M A X I M O ,   P R O M E D I O   Y   V A R I A N Z A   D E
049900*    L A   A C T I V I D A D   D I A R I A   D E   L A   B I L L E T E R A
050000******************************************************************
050100 410-CALCULAR-ESTADISTICAS-DIARIAS SECTION.
050200     MOVE 0 TO WKS-MAX-DIA
050300     MOVE 0 TO WKS-SUMA-DIA
050400     IF WKS-NUM-DIAS > 0
050500        PERFORM 412-ACUMULAR-DIA
050600                VARYING WKS-DIA-IDX FROM 1 BY 1
050700                UNTIL WKS-DIA-IDX > WKS-NUM-DIAS
050800     END-IF
050900     MOVE WKS-MAX-DIA TO WMT-MAX-DAILY-TRANSACTIONS
051000     IF WKS-NUM-DIAS > 0
051100        COMPUTE WMT-AVG-DAILY-TRANSACTIONS ROUNDED =
051200                WKS-SUMA-DIA / WKS-NUM-DIAS
051300     ELSE
051400        MOVE 0 TO WMT-AVG-DAILY-TRANSACTIONS
051500     END-IF
051600     MOVE 0 TO WKS-SUMA-CUAD-DIA
051700     IF WKS-NUM-DIAS > 1
051800        PERFORM 414-ACUMULAR-VARIANZA-DIA
051900                VARYING WKS-DIA-IDX FROM 1 BY 1
052000                UNTIL WKS-DIA-IDX > WKS-NUM-DIAS
052100        COMPUTE WMT-DAILY-ACTIVITY-VARIANCE ROUNDED =
052200                WKS-SUMA-CUAD-DIA / (WKS-NUM-DIAS - 1)
052300     ELSE
052400        MOVE 0 TO WMT-DAILY-ACTIVITY-VARIANCE
052500     END-IF.
052600 410-CALCULAR-ESTADISTICAS-DIARIAS-E. EXIT.
052700
052800 412-ACUMULAR-DIA SECTION.
052900     IF WKS-DIA-CONTADOR (WKS-DIA-IDX) > WKS-MAX-DIA
053000        MOVE WKS-DIA-CONTADOR (WKS-DIA-IDX) TO WKS-MAX-DIA
053100     END-IF
053200     ADD WKS-DIA-CONTADOR (WKS-DIA-IDX) TO WKS-SUMA-DIA.
053300 412-ACUMULAR-DIA-E. EXIT.
053400
053500 414-ACUMULAR-VARIANZA-DIA SECTION.
053600     COMPUTE WKS-DIF-DIA = WKS-DIA-CONTADOR (WKS-DIA-IDX) -
053700             WMT-AVG-DAILY-TRANSACTIONS
053800     COMPUTE WKS-SUMA-CUAD-DIA = WKS-SUMA-CUAD-DIA +
053900             (WKS-DIF-DIA * WKS-DIF-DIA).
054000 414-ACUMULAR-VARIANZA-DIA-E. EXIT.
054100
054200******************************************************************
054300*    R A I Z   C U A D R A D A   P O R   E L   M E T O D O   D E
054400*    N E W T O N - R A P H S O N   ( 1 5   I T E R A C I O N E S ,
054500*    S I N   U S A R   N I N G U N A   F U N C T I O N   I N T R I N S E C A )
054600******************************************************************
054700 900-RAIZ-CUADRADA SECTION.
054800     IF WKS-RC-X = 0
054900        MOVE 0 TO WKS-RC-R
055000     ELSE
055100        MOVE WKS-RC-X TO WKS-RC-R
055200        PERFORM 910-ITERAR-NEWTON 15 TIMES
055300     END-IF.
055400 900-RAIZ-CUADRADA-E. EXIT.
055500
055600 910-ITERAR-NEWTON SECTION.
055700     COMPUTE WKS-RC-R ROUNDED =
055800             (WKS-RC-R + (WKS-RC-X / WKS-RC-R)) / 2.
055900 910-ITERAR-NEWTON-E. EXIT.
056000
056100******************************************************************
056200 800-ESTADISTICAS SECTION.
056300     DISPLAY '****************************************************'
056400     MOVE WKS-TOTAL-TXN-LEIDAS  TO WKS-MASCARA
056500     DISPLAY 'TRANSACCIONES CLASIFICADAS LEIDAS  : ' WKS-MASCARA
056600     MOVE WKS-TOTAL-BILLETERAS   TO WKS-MASCARA
056700     DISPLAY 'BILLETERAS CON METRICAS GENERADAS  : ' WKS-MASCARA
056800     DISPLAY '****************************************************'.
056900 800-ESTADISTICAS-E. EXIT.
057000
057100 900-CERRAR-ARCHIVOS SECTION.
057200     CLOSE TXNSRT WLTMET.
057300 900-CERRAR-ARCHIVOS-E. EXIT.
