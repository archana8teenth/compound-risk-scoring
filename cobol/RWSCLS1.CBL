000100******************************************************************
000200* FECHA       : 12/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* PROGRAMA    : RWSCLS1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRIMER PASO DEL SCORING NOCTURNO DE RIESGO.      *
000800*             : FILTRA EL LEDGER DE TRANSACCIONES CONTRA LA LISTA*
000900*             : DE BILLETERAS A EVALUAR Y CONTRA LA TABLA DE     *
001000*             : CONTRATOS DEL PROTOCOLO, CLASIFICA CADA MOVI-    *
001100*             : MIENTO POR SU FIRMA DE METODO Y LO DEJA ORDENADO *
001200*             : POR BILLETERA/FECHA PARA EL PASO DE METRICAS     *
001300* ARCHIVOS    : WALLETS=E, RAWTXN=E, TXNSRT=S                    *
001400* ACCION (ES) : C=CLASIFICA, F=FILTRA, O=ORDENA                  *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001600******************************************************************
001700*                   R E G I S T R O   D E   C A M B I O S        *
001800******************************************************************
001900*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
002000*   --------  -----------------  ---------  -------------------- RWC001
002100*   12/03/87  PEDR               RC-1044    CREACION INICIAL,    RWC002
002200*                                           CARGA DE BILLETERAS  RWC003
002300*                                           Y TABLA DE CONTRATOS RWC004
002400*   15/03/87  PEDR               RC-1044    CLASIFICACION POR    RWC005
002500*                                           FIRMA DE METODO      RWC006
002600*   20/03/87  PEDR               RC-1044    DESCOMPOSICION DE    RWC007
002700*                                           FECHA EPOCH SIN USAR RWC008
002800*                                           FUNCTION, SOLO       RWC009
002900*                                           DIVIDE/COMPUTE       RWC010
003000*   02/04/87  PEDR               RC-1045    ORDENAMIENTO POR     RWC011
003100*                                           BILLETERA/TIMESTAMP  RWC012
003200*                                           VIA SORT CON INPUT   RWC013
003300*                                           PROCEDURE            RWC014
003400*   18/09/91  JMAY               RC-2051    SE AGREGA VALIDACION RWC015
003500*                                           DE DIRECCION VACIA   RWC016
003600*                                           EN FROM-ADDRESS      RWC017
003700*   14/01/93  PEDR               RC-2052    BUSQUEDAS EN TABLA   RWC018
003800*                                           PASADAS A PARRAFO    RWC019
003900*                                           APARTE (SIN PERFORM  RWC020
004000*                                           EN LINEA)            RWC021
004100*   11/11/98  PEDR               Y2K-0031   REVISION DE CAMPOS   RWC022
004200*                                           DE FECHA PARA EL     RWC023
004300*                                           CAMBIO DE SIGLO      RWC024
004400*   06/02/01  JMAY               RC-3014    SE AGREGA FIRMA DE   RWC025
004500*                                           METODO ADICIONAL A   RWC026
004600*                                           LA TABLA DE CONTRA-  RWC027
004700*                                           TOS DEL PROTOCOLO    RWC028
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. RWSCLS1.
005100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005200 INSTALLATION. CREDIVAL - BILLETERA DIGITAL.
005300 DATE-WRITTEN. 12/03/1987.
005400 DATE-COMPILED.
005500 SECURITY.  CONFIDENCIAL - USO INTERNO UNICAMENTE.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DIGITOS-HEX IS "0" THRU "9" "A" THRU "F" "a" THRU "f".
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT WALLETS  ASSIGN TO WALLETS
006400                     ORGANIZATION IS LINE SEQUENTIAL
006500                     ACCESS       IS SEQUENTIAL
006600                     FILE STATUS  IS FS-WALLETS
006700                                     FSE-WALLETS.
006800
006900     SELECT RAWTXN   ASSIGN TO RAWTXN
007000                     ORGANIZATION IS LINE SEQUENTIAL
007100                     ACCESS       IS SEQUENTIAL
007200                     FILE STATUS  IS FS-RAWTXN
007300                                     FSE-RAWTXN.
007400
007500     SELECT TXNSRT   ASSIGN TO TXNSRT
007600                     ORGANIZATION IS LINE SEQUENTIAL
007700                     ACCESS       IS SEQUENTIAL
007800                     FILE STATUS  IS FS-TXNSRT
007900                                     FSE-TXNSRT.
008000
008100     SELECT SORTWK1  ASSIGN TO SRTWK1.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   LISTA DE BILLETERAS A EVALUAR EN LA CORRIDA
008900 FD  WALLETS.
009000     COPY WLTADDR.
009100*   LEDGER CRUDO DE TRANSACCIONES
009200 FD  RAWTXN.
009300     COPY RAWTXN.
009400*   TRANSACCIONES CLASIFICADAS Y ORDENADAS, SALIDA PARA RWSMET1
009500 FD  TXNSRT.
009600     COPY TXNCLS.
009700*   AREA DE TRABAJO DEL SORT (MISMO LAYOUT, OTRO PREFIJO)
009800 SD  SORTWK1.
009900     COPY TXNCLS REPLACING TXN-CLASIFICADA-REC BY SRT-WORK-REC,
010000                           LEADING TXC BY SRT.
010100
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010500******************************************************************
010600 01 WKS-FS-STATUS.
010700    02 WKS-STATUS.
010800*      LISTA DE BILLETERAS
010900       04 FS-WALLETS             PIC 9(02) VALUE ZEROES.
011000       04 FSE-WALLETS.
011100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011400*      LEDGER CRUDO
011500       04 FS-RAWTXN              PIC 9(02) VALUE ZEROES.
011600       04 FSE-RAWTXN.
011700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012000*      TRANSACCIONES CLASIFICADAS/ORDENADAS
012100       04 FS-TXNSRT              PIC 9(02) VALUE ZEROES.
012200       04 FSE-TXNSRT.
012300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012600*      VARIABLES RUTINA DE FSE
012700       04 PROGRAMA               PIC X(08) VALUE SPACES.
012800       04 ARCHIVO                PIC X(08) VALUE SPACES.
012900       04 ACCION                 PIC X(10) VALUE SPACES.
013000       04 LLAVE                  PIC X(32) VALUE SPACES.
013100******************************************************************
013200*              CONTADORES Y DISPARADORES DE PROCESO              *
013300******************************************************************
013400 77 WKS-FIN-RAWTXN                PIC 9(01) VALUE 0.
013500    88 FIN-RAWTXN                            VALUE 1.
013600 77 WKS-BILLETERA-VALIDA          PIC 9(01) VALUE 0.
013700    88 BILLETERA-VALIDA                      VALUE 1.
013800 77 WKS-EN-ALCANCE                PIC 9(01) VALUE 0.
013900    88 EN-ALCANCE                            VALUE 1.
014000 77 WKS-METODO-HALLADO            PIC 9(01) VALUE 0.
014100    88 METODO-HALLADO                        VALUE 1.
014200 77 WKS-TOTAL-LEIDOS              PIC 9(09) COMP VALUE 0.
014300 77 WKS-TOTAL-LIBERADOS           PIC 9(09) COMP VALUE 0.
014400 77 WKS-TOTAL-SIN-BILLETERA       PIC 9(09) COMP VALUE 0.
014500 77 WKS-TOTAL-FUERA-ALCANCE       PIC 9(09) COMP VALUE 0.
014600 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014700 01 WKS-MASCARA-X REDEFINES WKS-MASCARA PIC X(09).
014800******************************************************************
014900*       TABLA DE BILLETERAS A EVALUAR (CARGADA DE WALLETS)       *
015000******************************************************************
015100 01 WKS-NUM-BILLETERAS            PIC 9(07) COMP VALUE 0.
015200 01 WKS-TABLA-BILLETERAS.
015300    02 WKS-BILLETERA-ITEM         PIC X(42)
015400                                   OCCURS 1 TO 20000 TIMES
015500                                   DEPENDING ON WKS-NUM-BILLETERAS
015600                                   INDEXED BY WKS-BIL-IDX.
015700******************************************************************
015800*    TABLA DE CONTRATOS DEL PROTOCOLO (COMPTROLLER Y MERCADOS)   *
015900******************************************************************
016000 01 WKS-TABLA-CONTRATOS.
016100    05 FILLER PIC X(42) VALUE
016200       '0X3D9819210A31B4961B30EF54BE2AED79B9C9CD3B'.
016300    05 FILLER PIC X(42) VALUE
016400       '0X4DDC2D193948926D02F9B1FE9E1DAA0718270ED5'.
016500    05 FILLER PIC X(42) VALUE
016600       '0X5D3A536E4D6DBD6114CC1EAD35777BAB948E3643'.
016700    05 FILLER PIC X(42) VALUE
016800       '0X39AA39C021DFBAE8FAC545936693AC917D5E7563'.
016900    05 FILLER PIC X(42) VALUE
017000       '0XC11B1268C1A384E55C48C2391D8D480264A3A7F4'.
017100    05 FILLER PIC X(42) VALUE
017200       '0XC3D688B66703497DAA19211EEDFF47F25384CDC3'.
017300    05 FILLER PIC X(42) VALUE
017400       '0XA17581A9E3356D9A858B789D68B4D866E593AE94'.
017500 01 WKS-CONTRATOS-R REDEFINES WKS-TABLA-CONTRATOS.
017600    05 WKS-CONTRATO-DIR           PIC X(42)
017700                                   OCCURS 7 TIMES
017800                                   INDEXED BY WKS-CTR-IDX.
017900******************************************************************
018000*    TABLA DE FIRMAS DE METODO (12 METODOS COMPOUND CONOCIDOS)   *
018100******************************************************************
018200 01 WKS-TABLA-METODOS.
018300    05 FILLER PIC X(28) VALUE '0xa0712d68mint              '.
018400    05 FILLER PIC X(28) VALUE '0x1249c58bmint              '.
018500    05 FILLER PIC X(28) VALUE '0x6c540bafmint              '.
018600    05 FILLER PIC X(28) VALUE '0xdb006a75redeem            '.
018700    05 FILLER PIC X(28) VALUE '0x852a12e3redeemUnderlying  '.
018800    05 FILLER PIC X(28) VALUE '0xc5ebeaecborrow            '.
018900    05 FILLER PIC X(28) VALUE '0x0e752702repayBorrow       '.
019000    05 FILLER PIC X(28) VALUE '0x4e4d9fearepayBorrow       '.
019100    05 FILLER PIC X(28) VALUE '0x2608f818repayBorrowBehalf '.
019200    05 FILLER PIC X(28) VALUE '0x47ef3b3bliquidateBorrow   '.
019300    05 FILLER PIC X(28) VALUE '0x317b0b77enterMarkets      '.
019400    05 FILLER PIC X(28) VALUE '0xede4edd0exitMarket        '.
019500 01 WKS-METODOS-R REDEFINES WKS-TABLA-METODOS.
019600    05 WKS-METODO-ITEM            OCCURS 12 TIMES
019700                                   INDEXED BY WKS-MET-IDX.
019800       10 WKS-MET-FIRMA           PIC X(10).
019900       10 WKS-MET-ACCION          PIC X(18).
020000******************************************************************
020100*          AREAS DE TRABAJO PARA NORMALIZAR DIRECCIONES          *
020200******************************************************************
020300 01 WKS-DIR-TRABAJO.
020400    05 WKS-DIR-TO-MAYUS           PIC X(42).
020500    05 WKS-DIR-FROM-MAYUS         PIC X(42).
020600    05 WKS-DIR-WALLET-MAYUS       PIC X(42).
020700    05 FILLER                     PIC X(10) VALUE SPACES.
020800******************************************************************
020900*          AREAS DE TRABAJO PARA DESCOMPOSICION DE FECHA         *
021000******************************************************************
021100 01 WKS-EPOCH-CALC.
021200    05 WKS-EC-DIAS                PIC 9(09) COMP.
021300    05 WKS-EC-SEG-REST            PIC 9(05) COMP.
021400    05 WKS-EC-Z                   PIC 9(09) COMP.
021500    05 WKS-EC-ERA                 PIC 9(09) COMP.
021600    05 WKS-EC-DOE                 PIC 9(09) COMP.
021700    05 WKS-EC-YOE                 PIC 9(09) COMP.
021800    05 WKS-EC-DOY                 PIC 9(09) COMP.
021900    05 WKS-EC-MP                  PIC 9(09) COMP.
022000    05 WKS-EC-ANIO                PIC 9(09) COMP.
022100    05 WKS-EC-MES                 PIC 9(04) COMP.
022200    05 WKS-EC-DIA                 PIC 9(04) COMP.
022300    05 WKS-EC-DOW                 PIC 9(04) COMP.
022400    05 FILLER                     PIC X(10) VALUE SPACES.
022500******************************************************************
022600 PROCEDURE DIVISION.
022700******************************************************************
022800*               S E C C I O N    P R I N C I P A L
022900******************************************************************
023000 000-MAIN SECTION.
023100     PERFORM 100-ABRIR-ARCHIVOS
023200     PERFORM 200-CARGAR-BILLETERAS
023300     PERFORM 400-ORDENAR-TRANSACCIONES
023400     PERFORM 800-ESTADISTICAS
023500     PERFORM 900-CERRAR-ARCHIVOS
023600     STOP RUN.
023700 000-MAIN-E. EXIT.
023800
023900 100-ABRIR-ARCHIVOS SECTION.
024000     MOVE 'RWSCLS1' TO PROGRAMA
024100     OPEN INPUT  WALLETS RAWTXN
024200          OUTPUT TXNSRT
024300     IF FS-WALLETS NOT EQUAL 0
024400        MOVE 'OPEN'    TO ACCION
024500        MOVE SPACES    TO LLAVE
024600        MOVE 'WALLETS' TO ARCHIVO
024700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024800                              FS-WALLETS, FSE-WALLETS
024900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO WALLETS<<<"
025000                UPON CONSOLE
025100        MOVE 91 TO RETURN-CODE
025200        STOP RUN
025300     END-IF
025400     IF FS-RAWTXN NOT EQUAL 0
025500        MOVE 'OPEN'    TO ACCION
025600        MOVE SPACES    TO LLAVE
025700        MOVE 'RAWTXN'  TO ARCHIVO
025800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025900                              FS-RAWTXN, FSE-RAWTXN
026000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RAWTXN<<<"
026100                UPON CONSOLE
026200        MOVE 91 TO RETURN-CODE
026300        STOP RUN
026400     END-IF
026500     IF FS-TXNSRT NOT EQUAL 0
026600        MOVE 'OPEN'    TO ACCION
026700        MOVE SPACES    TO LLAVE
026800        MOVE 'TXNSRT'  TO ARCHIVO
026900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027000                              FS-TXNSRT, FSE-TXNSRT
027100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TXNSRT<<<"
027200                UPON CONSOLE
027300        MOVE 91 TO RETURN-CODE
027400        STOP RUN
027500     END-IF.
027600 100-ABRIR-ARCHIVOS-E. EXIT.
027700
027800******************************************************************
027900*     C A R G A   D E   B I L L E T E R A S   E N   M E M O R I A
028000******************************************************************
028100 200-CARGAR-BILLETERAS SECTION.
028200     PERFORM 205-LEER-WALLET
028300     PERFORM 207-ACUMULAR-BILLETERA
028400             UNTIL WLT-ADDRESS = HIGH-VALUES.
028500 200-CARGAR-BILLETERAS-E. EXIT.
028600
028700 205-LEER-WALLET SECTION.
028800     READ WALLETS
028900          AT END MOVE HIGH-VALUES TO WLT-ADDRESS-REC
029000     END-READ.
029100 205-LEER-WALLET-E. EXIT.
029200
029300 207-ACUMULAR-BILLETERA SECTION.
029400     IF WKS-NUM-BILLETERAS < 20000
029500        ADD 1 TO WKS-NUM-BILLETERAS
029600        MOVE WLT-ADDRESS
029700             TO WKS-BILLETERA-ITEM (WKS-NUM-BILLETERAS)
029800        INSPECT WKS-BILLETERA-ITEM (WKS-NUM-BILLETERAS)
029900           CONVERTING "abcdefghijklmnopqrstuvwxyz"
030000                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030100     END-IF
030200     PERFORM 205-LEER-WALLET.
030300 207-ACUMULAR-BILLETERA-E. EXIT.
030400
030500******************************************************************
030600*    V A L I D A   S I   L A   B I L L E T E R A   E S T A   E N
030700*    L A   L I S T A   C A R G A D A   ( T X N - W A L L E T )
030800******************************************************************
030900 210-VALIDAR-BILLETERA SECTION.
031000     MOVE 0 TO WKS-BILLETERA-VALIDA
031100     MOVE TXN-WALLET-ADDRESS TO WKS-DIR-WALLET-MAYUS
031200     INSPECT WKS-DIR-WALLET-MAYUS CONVERTING
031300             "abcdefghijklmnopqrstuvwxyz"
031400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031500     IF WKS-NUM-BILLETERAS > 0
031600        PERFORM 215-BUSCAR-BILLETERA
031700                VARYING WKS-BIL-IDX FROM 1 BY 1
031800                UNTIL WKS-BIL-IDX > WKS-NUM-BILLETERAS
031900                       OR BILLETERA-VALIDA
032000     END-IF.
032100 210-VALIDAR-BILLETERA-E. EXIT.
032200
032300 215-BUSCAR-BILLETERA SECTION.
032400     IF WKS-BILLETERA-ITEM (WKS-BIL-IDX) = WKS-DIR-WALLET-MAYUS
032500        MOVE 1 TO WKS-BILLETERA-VALIDA
032600     END-IF.
032700 215-BUSCAR-BILLETERA-E. EXIT.
032800
032900******************************************************************
033000*    V A L I D A   S I   L A   T R A N S A C C I O N   T O C A
033100*    A L G U N   C O N T R A T O   D E L   P R O T O C O L O
033200******************************************************************
033300 310-EN-ALCANCE SECTION.
033400     MOVE 0 TO WKS-EN-ALCANCE
033500     MOVE TXN-TO-ADDRESS   TO WKS-DIR-TO-MAYUS
033600     MOVE TXN-FROM-ADDRESS TO WKS-DIR-FROM-MAYUS
033700     INSPECT WKS-DIR-TO-MAYUS   CONVERTING
033800             "abcdefghijklmnopqrstuvwxyz"
033900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034000     INSPECT WKS-DIR-FROM-MAYUS CONVERTING
034100             "abcdefghijklmnopqrstuvwxyz"
034200          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034300     PERFORM 315-BUSCAR-CONTRATO
034400             VARYING WKS-CTR-IDX FROM 1 BY 1
034500             UNTIL WKS-CTR-IDX > 7 OR EN-ALCANCE.
034600 310-EN-ALCANCE-E. EXIT.
034700
034800 315-BUSCAR-CONTRATO SECTION.
034900     IF WKS-CONTRATO-DIR (WKS-CTR-IDX) = WKS-DIR-TO-MAYUS OR
035000        WKS-CONTRATO-DIR (WKS-CTR-IDX) = WKS-DIR-FROM-MAYUS
035100        MOVE 1 TO WKS-EN-ALCANCE
035200     END-IF.
035300 315-BUSCAR-CONTRATO-E. EXIT.
035400
035500******************************************************************
035600*    C L A S I F I C A   L A   T R A N S A C C I O N   P O R
035700*    S U   F I R M A   D E   M E T O D O   ( M E T H O D - S I G )
035800******************************************************************
035900 320-CLASIFICAR-TRANSACCION SECTION.
036000     MOVE 0 TO WKS-METODO-HALLADO
036100     IF TXN-METHOD-SIG = SPACES OR
036200        (TXN-METHOD-SIG (1:2) = '0x' AND
036300         TXN-METHOD-SIG (3:8) = SPACES)
036400        MOVE 'unknown' TO SRT-ACTION
036500     ELSE
036600        PERFORM 325-BUSCAR-METODO
036700                VARYING WKS-MET-IDX FROM 1 BY 1
036800                UNTIL WKS-MET-IDX > 12 OR METODO-HALLADO
036900        IF NOT METODO-HALLADO
037000           IF TXN-VALUE-WEI > 0
037100              MOVE 'supply_eth' TO SRT-ACTION
037200           ELSE
037300              MOVE 'interact'   TO SRT-ACTION
037400           END-IF
037500        END-IF
037600     END-IF.
037700 320-CLASIFICAR-TRANSACCION-E. EXIT.
037800
037900 325-BUSCAR-METODO SECTION.
038000     IF WKS-MET-FIRMA (WKS-MET-IDX) = TXN-METHOD-SIG
038100        MOVE WKS-MET-ACCION (WKS-MET-IDX) TO SRT-ACTION
038200        MOVE 1 TO WKS-METODO-HALLADO
038300     END-IF.
038400 325-BUSCAR-METODO-E. EXIT.
038500
038600******************************************************************
038700*    D E S C O M P O N E   E L   T I M E S T A M P   E P O C H
038800*    E N   F E C H A / H O R A / D I A - D E - S E M A N A   U T C
038900*    ( S I N   F U N C T I O N ,   S O L O   D I V I D E / COMPUTE )
039000******************************************************************
039100 330-DESCOMPONER-FECHA SECTION.
039200     COMPUTE WKS-EC-DIAS     = TXN-TIMESTAMP / 86400
039300     COMPUTE WKS-EC-SEG-REST = TXN-TIMESTAMP -
039400                               (WKS-EC-DIAS * 86400)
039500     COMPUTE SRT-HOUR        = WKS-EC-SEG-REST / 3600
039600     COMPUTE WKS-EC-DOW      = (WKS-EC-DIAS + 3) -
039700                               ((WKS-EC-DIAS + 3) / 7 * 7)
039800     MOVE WKS-EC-DOW TO SRT-DAY-OF-WEEK
039900
040000     COMPUTE WKS-EC-Z   = WKS-EC-DIAS + 719468
040100     COMPUTE WKS-EC-ERA = WKS-EC-Z / 146097
040200     COMPUTE WKS-EC-DOE = WKS-EC-Z - (WKS-EC-ERA * 146097)
040300     COMPUTE WKS-EC-YOE = (WKS-EC-DOE - (WKS-EC-DOE / 1460)
040400                          + (WKS-EC-DOE / 36524)
040500                          - (WKS-EC-DOE / 146096)) / 365
040600     COMPUTE WKS-EC-ANIO = WKS-EC-YOE + (WKS-EC-ERA * 400)
040700     COMPUTE WKS-EC-DOY  = WKS-EC-DOE -
040800                          ((365 * WKS-EC-YOE) +
040900                           (WKS-EC-YOE / 4) - (WKS-EC-YOE / 100))
041000     COMPUTE WKS-EC-MP   = ((5 * WKS-EC-DOY) + 2) / 153
041100     COMPUTE WKS-EC-DIA  = WKS-EC-DOY -
041200                          (((153 * WKS-EC-MP) + 2) / 5) + 1
041300     IF WKS-EC-MP < 10
041400        COMPUTE WKS-EC-MES = WKS-EC-MP + 3
041500     ELSE
041600        COMPUTE WKS-EC-MES = WKS-EC-MP - 9
041700     END-IF
041800     IF WKS-EC-MES <= 2
041900        COMPUTE WKS-EC-ANIO = WKS-EC-ANIO + 1
042000     END-IF
042100     MOVE WKS-EC-ANIO TO SRT-DATE-YYYY
042200     MOVE WKS-EC-MES  TO SRT-DATE-MM
042300     MOVE WKS-EC-DIA  TO SRT-DATE-DD.
042400 330-DESCOMPONER-FECHA-E. EXIT.
042500
042600******************************************************************
042700*    A R M A   E L   R E G I S T R O   D E   S A L I D A   D E L
042800*    S O R T   ( T X N   C R U D A   Y A   V A L I D A D A )
042900******************************************************************
043000 340-PREPARAR-REGISTRO-SALIDA SECTION.
043100     INITIALIZE SRT-WORK-REC
043200     MOVE TXN-WALLET-ADDRESS TO SRT-WALLET-ADDRESS
043300     MOVE TXN-TIMESTAMP      TO SRT-TIMESTAMP
043400     MOVE TXN-VALUE-WEI      TO SRT-VALUE-WEI
043500     MOVE TXN-IS-ERROR       TO SRT-IS-ERROR
043600     COMPUTE SRT-FEE ROUNDED =
043700             (TXN-GAS-USED * TXN-GAS-PRICE-GWEI) / 1000000000
043800     PERFORM 330-DESCOMPONER-FECHA
043900     PERFORM 320-CLASIFICAR-TRANSACCION.
044000 340-PREPARAR-REGISTRO-SALIDA-E. EXIT.
044100
044200******************************************************************
044300*    O R D E N A   L A S   T R A N S A C C I O N E S   V A L I D A S
044400*    P O R   B I L L E T E R A / T I M E S T A M P   A S C E N D E N T E
044500******************************************************************
044600 400-ORDENAR-TRANSACCIONES SECTION.
044700     SORT SORTWK1 ON ASCENDING KEY SRT-WALLET-ADDRESS
044800                                    SRT-TIMESTAMP
044900        INPUT  PROCEDURE IS 410-FILTRAR-CLASIFICAR
045000        GIVING TXNSRT.
045100 400-ORDENAR-TRANSACCIONES-E. EXIT.
045200
045300 410-FILTRAR-CLASIFICAR SECTION.
045400     PERFORM 420-LEER-RAWTXN
045500     PERFORM 415-PROCESAR-RAWTXN UNTIL FIN-RAWTXN.
045600 410-FILTRAR-CLASIFICAR-E. EXIT.
045700
045800 415-PROCESAR-RAWTXN SECTION.
045900     ADD 1 TO WKS-TOTAL-LEIDOS
046000     PERFORM 210-VALIDAR-BILLETERA
046100     IF BILLETERA-VALIDA
046200        PERFORM 310-EN-ALCANCE
046300        IF EN-ALCANCE
046400           PERFORM 340-PREPARAR-REGISTRO-SALIDA
046500           RELEASE SRT-WORK-REC
046600           ADD 1 TO WKS-TOTAL-LIBERADOS
046700        ELSE
046800           ADD 1 TO WKS-TOTAL-FUERA-ALCANCE
046900        END-IF
047000     ELSE
047100        ADD 1 TO WKS-TOTAL-SIN-BILLETERA
047200     END-IF
047300     PERFORM 420-LEER-RAWTXN.
047400 415-PROCESAR-RAWTXN-E. EXIT.
047500
047600 420-LEER-RAWTXN SECTION.
047700     READ RAWTXN
047800          AT END MOVE 1 TO WKS-FIN-RAWTXN
047900     END-READ
048000     IF FS-RAWTXN NOT EQUAL 0 AND 10
048100        MOVE 'READ'    TO ACCION
048200        MOVE SPACES    TO LLAVE
048300        MOVE 'RAWTXN'  TO ARCHIVO
048400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048500                              FS-RAWTXN, FSE-RAWTXN
048600     END-IF.
048700 420-LEER-RAWTXN-E. EXIT.
048800
048900******************************************************************
049000 800-ESTADISTICAS SECTION.
049100     DISPLAY '****************************************************'
049200     MOVE WKS-TOTAL-LEIDOS          TO WKS-MASCARA
049300     DISPLAY 'TRANSACCIONES LEIDAS DEL LEDGER    : ' WKS-MASCARA
049400     MOVE WKS-TOTAL-SIN-BILLETERA    TO WKS-MASCARA
049500     DISPLAY 'DESCARTADAS, BILLETERA NO LISTADA  : ' WKS-MASCARA
049600     MOVE WKS-TOTAL-FUERA-ALCANCE    TO WKS-MASCARA
049700     DISPLAY 'DESCARTADAS, FUERA DE ALCANCE      : ' WKS-MASCARA
049800     MOVE WKS-TOTAL-LIBERADOS        TO WKS-MASCARA
049900     DISPLAY 'CLASIFICADAS Y ENVIADAS AL SORT    : ' WKS-MASCARA
050000     DISPLAY '****************************************************'.
050100 800-ESTADISTICAS-E. EXIT.
050200
050300 900-CERRAR-ARCHIVOS SECTION.
050400     CLOSE WALLETS RAWTXN TXNSRT.
050500 900-CERRAR-ARCHIVOS-E. EXIT.
