000100******************************************************************
000200* FECHA       : 14/05/1992                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* PROGRAMA    : RWSDRV1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONDUCTOR DE LA CORRIDA NOCTURNA DE SCORING DE   *
000800*             : RIESGO.  INVOCA EN SECUENCIA LOS CUATRO PASOS    *
000900*             : DEL LOTE (CLASIFICADOR, CONSTRUCTOR DE METRICAS, *
001000*             : CARACTERISTICAS DE RIESGO/ANOMALIA Y CALCULADOR  *
001100*             : DE SCORE) Y DETIENE LA CORRIDA SI CUALQUIERA DE  *
001200*             : ELLOS TERMINA CON RETURN-CODE DISTINTO DE CERO   *
001300* ARCHIVOS    : NINGUNO PROPIO - SOLO ORQUESTA                   *
001400* ACCION (ES) : I=INVOCA, V=VALIDA RETURN-CODE                   *
001500* PROGRAMA(S) : RWSCLS1, RWSMET1, RWSRSK1, RWSSCR1               *
001600******************************************************************
001700*                   R E G I S T R O   D E   C A M B I O S        *
001800******************************************************************
001900*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
002000*   --------  -----------------  ---------  -------------------- RWD001
002100*   14/05/92  PEDR               RC-10055   CREACION INICIAL,    RWD002
002200*                                           INVOCA LOS CUATRO    RWD003
002300*                                           PASOS DEL LOTE EN    RWD004
002400*                                           SECUENCIA            RWD005
002500*   19/05/92  JMAY               RC-10057   CORTA LA CORRIDA SI  RWD006
002600*                                           UN PASO TERMINA MAL, RWD007
002700*                                           NO SIGUE AL SIGUIENTE RWD008
002800*   11/11/98  PEDR               Y2K-0031   REVISION DE CAMPOS   RWD009
002900*                                           DE FECHA PARA EL     RWD010
003000*                                           CAMBIO DE SIGLO      RWD011
003100*   25/01/03  PEDR               RC-11550   AGREGA REPORTE FINAL RWD012
003200*                                           DE EXITO/FALLO DE LA RWD013
003300*                                           CORRIDA COMPLETA     RWD014
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. RWSDRV1.
003700 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION. CREDIVAL - BILLETERA DIGITAL.
003900 DATE-WRITTEN. 14/05/1992.
004000 DATE-COMPILED.
004100 SECURITY.  CONFIDENCIAL - USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*              AREA DE CONTROL DE LA CORRIDA                     *
005200******************************************************************
005300 01 WKS-AREA-CONTROL.
005400    05 WKS-PASO-ACTUAL             PIC X(08) VALUE SPACES.
005500    05 WKS-RC-PASO                 PIC 9(03) COMP VALUE 0.
005600    05 WKS-RC-PASO-X REDEFINES WKS-RC-PASO
005700                                   PIC X(02).
005800    05 WKS-HORA-INICIO             PIC 9(06) VALUE 0.
005900    05 WKS-HORA-INICIO-X REDEFINES WKS-HORA-INICIO
006000                                   PIC X(06).
006100    05 WKS-HORA-FIN                PIC 9(06) VALUE 0.
006200    05 WKS-HORA-FIN-X REDEFINES WKS-HORA-FIN
006300                                   PIC X(06).
006400    05 FILLER                      PIC X(10) VALUE SPACES.
006500 77 WKS-FALLO                      PIC 9(01) COMP VALUE 0.
006600    88 CORRIDA-FALLO                            VALUE 1.
006700 01 WKS-TABLA-PASOS.
006800    05 WKS-PASO-ITEM OCCURS 4 TIMES INDEXED BY WKS-PASO-IDX.
006900       10 WKS-PASO-NOMBRE          PIC X(08).
007000    05 FILLER                      PIC X(10) VALUE SPACES.
007100******************************************************************
007200 PROCEDURE DIVISION.
007300******************************************************************
007400 000-MAIN SECTION.
007500     PERFORM 050-CARGAR-NOMBRES-PASOS
007600     PERFORM 100-EJECUTAR-CORRIDA
007700             VARYING WKS-PASO-IDX FROM 1 BY 1
007800             UNTIL WKS-PASO-IDX > 4 OR CORRIDA-FALLO
007900     PERFORM 800-REPORTE-FINAL
008000     IF CORRIDA-FALLO
008100        MOVE 91 TO RETURN-CODE
008200     ELSE
008300        MOVE 0 TO RETURN-CODE
008400     END-IF
008500     STOP RUN.
008600 000-MAIN-E. EXIT.
008700
008800******************************************************************
008900*    L O S   C U A T R O   P A S O S   D E L   L O T E   D E
009000*    S C O R I N G ,   E N   O R D E N   D E   E J E C U C I O N    *
009100******************************************************************
009200 050-CARGAR-NOMBRES-PASOS SECTION.
009300     MOVE 'RWSCLS1' TO WKS-PASO-NOMBRE (1)
009400     MOVE 'RWSMET1' TO WKS-PASO-NOMBRE (2)
009500     MOVE 'RWSRSK1' TO WKS-PASO-NOMBRE (3)
009600     MOVE 'RWSSCR1' TO WKS-PASO-NOMBRE (4).
009700 050-CARGAR-NOMBRES-PASOS-E. EXIT.
009800
009900******************************************************************
010000*    I N V O C A   U N   P A S O   D E L   L O T E   Y   V A L I D A
010100*    S U   R E T U R N - C O D E   A N T E S   D E   C O N T I N U A R *
010200******************************************************************
010300 100-EJECUTAR-CORRIDA SECTION.
010400     MOVE WKS-PASO-NOMBRE (WKS-PASO-IDX) TO WKS-PASO-ACTUAL
010500     DISPLAY '--- INICIANDO PASO: ' WKS-PASO-ACTUAL ' ---'
010600             UPON CONSOLE
010700     MOVE 0 TO RETURN-CODE
010800     EVALUATE WKS-PASO-ACTUAL
010900        WHEN 'RWSCLS1' CALL 'RWSCLS1'
011000        WHEN 'RWSMET1' CALL 'RWSMET1'
011100        WHEN 'RWSRSK1' CALL 'RWSRSK1'
011200        WHEN 'RWSSCR1' CALL 'RWSSCR1'
011300     END-EVALUATE
011400     MOVE RETURN-CODE TO WKS-RC-PASO
011500     IF WKS-RC-PASO NOT EQUAL 0
011600        DISPLAY '>>> PASO ' WKS-PASO-ACTUAL
011700                ' TERMINO CON ERROR, RC=' WKS-RC-PASO ' <<<'
011800                UPON CONSOLE
011900        MOVE 1 TO WKS-FALLO
012000     ELSE
012100        DISPLAY '--- PASO ' WKS-PASO-ACTUAL
012200                ' TERMINADO CORRECTAMENTE ---' UPON CONSOLE
012300     END-IF.
012400 100-EJECUTAR-CORRIDA-E. EXIT.
012500
012600******************************************************************
012700*    R E S U M E N   F I N A L   D E   L A   C O R R I D A         *
012800******************************************************************
012900 800-REPORTE-FINAL SECTION.
013000     DISPLAY '****************************************************'
013100     IF CORRIDA-FALLO
013200        DISPLAY '*  CORRIDA DE SCORING TERMINADA CON ERRORES       *'
013300     ELSE
013400        DISPLAY '*  CORRIDA DE SCORING TERMINADA CORRECTAMENTE     *'
013500     END-IF
013600     DISPLAY '****************************************************'.
013700 800-REPORTE-FINAL-E. EXIT.
