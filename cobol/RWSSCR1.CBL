000100******************************************************************
000200* FECHA       : 03/02/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* PROGRAMA    : RWSSCR1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CUARTO Y ULTIMO PASO DEL SCORING NOCTURNO DE     *
000800*             : RIESGO.  LEE LOS COMPONENTES DE RIESGO Y EL      *
000900*             : PUNTAJE DE ANOMALIA DE CADA BILLETERA, CALCULA   *
001000*             : EL COMPUESTO PONDERADO, EL SCORE FINAL 0-1000 Y  *
001100*             : LA CATEGORIA DE RIESGO, ESCRIBE LOS DOS ARCHIVOS *
001200*             : DE SALIDA, Y AL FINAL IMPRIME EL INFORME DE      *
001300*             : DISTRIBUCION DE LA CORRIDA                       *
001400* ARCHIVOS    : RISKFEA=E, SCORSUM=S, SCORDET=S, SCORRPT=S        *
001500* ACCION (ES) : C=CALCULA, E=ESCRIBE, D=DISTRIBUCION, R=REPORTE   *
001600* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001700******************************************************************
001800*                   R E G I S T R O   D E   C A M B I O S        *
001900******************************************************************
002000*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
002100*   --------  -----------------  ---------  -------------------- RWS001
002200*   03/02/91  PEDR               RC-10050   CREACION INICIAL,    RWS002
002300*                                           COMPUESTO PONDERADO  RWS003
002400*                                           Y CATEGORIA DE       RWS004
002500*                                           RIESGO               RWS005
002600*   06/02/91  PEDR               RC-10050   TABLA EN MEMORIA Y   RWS006
002700*                                           ORDENAMIENTO POR     RWS007
002800*                                           SCORE PARA MEDIANA,  RWS008
002900*                                           TOP 5 Y BOTTOM 5     RWS009
003000*   11/02/91  JMAY               RC-10053   BANDAS DE 100 PUNTOS RWS010
003100*                                           Y CONTEO POR         RWS011
003200*                                           CATEGORIA EN EL      RWS012
003300*                                           INFORME FINAL        RWS013
003400*   09/08/95  JMAY               RC-10870   AJUSTE DE LIMITES    RWS014
003500*                                           DE LA TABLA DE       RWS015
003600*                                           BILLETERAS A 9000    RWS016
003700*   11/11/98  PEDR               Y2K-0031   REVISION DE CAMPOS   RWS017
003800*                                           DE FECHA PARA EL     RWS018
003900*                                           CAMBIO DE SIGLO      RWS019
004000*   19/09/02  PEDR               RC-11420   CORRECCION DE        RWS020
004100*                                           REDONDEO EN EL       RWS021
004200*                                           CALCULO DEL SCORE    RWS022
004300*   10/03/03  JMAY               RC-11600   EL INFORME DE        RWS023
004400*                                           DISTRIBUCION AHORA   RWS024
004500*                                           SE ESCRIBE TAMBIEN A RWS025
004600*                                           ARCHIVO (SCORRPT),   RWS026
004700*                                           CON PORCENTAJE POR   RWS027
004800*                                           BANDA/CATEGORIA Y    RWS028
004900*                                           SE SUPRIMEN LAS      RWS029
005000*                                           BANDAS EN CERO       RWS030
005100*   02/06/04  JMAY               RC-11705   TOP 5 / BOTTOM 5     RWS031
005200*                                           AHORA MUESTRAN       RWS032
005300*                                           TAMBIEN LA CATEGORIA RWS033
005400*                                           DE RIESGO DE CADA    RWS034
005500*                                           BILLETERA            RWS035
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. RWSSCR1.
005900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
006000 INSTALLATION. CREDIVAL - BILLETERA DIGITAL.
006100 DATE-WRITTEN. 03/02/1991.
006200 DATE-COMPILED.
006300 SECURITY.  CONFIDENCIAL - USO INTERNO UNICAMENTE.
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT RISKFEA  ASSIGN TO RISKFEA
007100                     ORGANIZATION IS LINE SEQUENTIAL
007200                     ACCESS       IS SEQUENTIAL
007300                     FILE STATUS  IS FS-RISKFEA
007400                                     FSE-RISKFEA.
007500
007600     SELECT SCORSUM  ASSIGN TO SCORSUM
007700                     ORGANIZATION IS LINE SEQUENTIAL
007800                     ACCESS       IS SEQUENTIAL
007900                     FILE STATUS  IS FS-SCORSUM
008000                                     FSE-SCORSUM.
008100
008200     SELECT SCORDET  ASSIGN TO SCORDET
008300                     ORGANIZATION IS LINE SEQUENTIAL
008400                     ACCESS       IS SEQUENTIAL
008500                     FILE STATUS  IS FS-SCORDET
008600                                     FSE-SCORDET.
008700
008800     SELECT SCORRPT  ASSIGN TO SCORRPT
008900                     ORGANIZATION IS LINE SEQUENTIAL
009000                     ACCESS       IS SEQUENTIAL
009100                     FILE STATUS  IS FS-SCORRPT
009200                                     FSE-SCORRPT.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600******************************************************************
009700 FD  RISKFEA.
009800     COPY RISKFEA.
009900*   WALLET-SCORES : RESUMEN, WALLET-ID + SCORE
010000 FD  SCORSUM.
010100     COPY SCORSUM.
010200*   WALLET-SCORES-DETAILED : REGISTRO COMPLETO
010300 FD  SCORDET.
010400     COPY SCORREC.
010500*   SCORE-ANALYSIS-REPORT : INFORME IMPRESO DE DISTRIBUCION
010600 FD  SCORRPT.
010700 01  RPT-LINEA-REC                  PIC X(80).
010800
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011200******************************************************************
011300 01 WKS-FS-STATUS.
011400    02 WKS-STATUS.
011500       04 FS-RISKFEA              PIC 9(02) VALUE ZEROES.
011600       04 FSE-RISKFEA.
011700          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011800          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011900          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012000       04 FS-SCORSUM              PIC 9(02) VALUE ZEROES.
012100       04 FSE-SCORSUM.
012200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012500       04 FS-SCORDET              PIC 9(02) VALUE ZEROES.
012600       04 FS-SCORRPT              PIC 9(02) VALUE ZEROES.
012700       04 FSE-SCORDET.
012800          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012900          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013100       04 FSE-SCORRPT.
013200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013500       04 PROGRAMA                PIC X(08) VALUE SPACES.
013600       04 ARCHIVO                 PIC X(08) VALUE SPACES.
013700       04 ACCION                  PIC X(10) VALUE SPACES.
013800       04 LLAVE                   PIC X(32) VALUE SPACES.
013900******************************************************************
014000*              CONTADORES Y DISPARADORES DE PROCESO              *
014100******************************************************************
014200 77 WKS-FIN-RISKFEA               PIC 9(01) VALUE 0.
014300    88 FIN-RISKFEA                            VALUE 1.
014400 77 WKS-NUM-BILLETERAS            PIC 9(07) COMP VALUE 0.
014500 01 WKS-AREA-MASCARAS.
014600    05 WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014700    05 WKS-MASCARA-PUNTOS         PIC Z,ZZ9 VALUE ZEROES.
014800    05 WKS-MASCARA-DECIMAL        PIC ZZZ9,9 VALUE ZEROES.
014900    05 WKS-MASCARA-X REDEFINES WKS-MASCARA-DECIMAL
015000                                  PIC X(05).
015100    05 FILLER                     PIC X(10) VALUE SPACES.
015200******************************************************************
015300*   A R E A   D E   C A L C U L O   D E L   C O M P U E S T O     *
015400******************************************************************
015500 01 WKS-AREA-CALCULO.
015600    05 WKS-COMPUESTO              PIC S9(03)V9(06) VALUE 0.
015700    05 WKS-AJUSTE-ANOMALIA        PIC S9(03)V9(06) VALUE 0.
015800    05 WKS-RIESGO-FINAL           PIC S9(03)V9(06) VALUE 0.
015900    05 WKS-RIESGO-FINAL-X REDEFINES WKS-RIESGO-FINAL
016000                                  PIC X(10).
016100    05 WKS-SCORE-CALC             PIC 9(05)V9(06) VALUE 0.
016200    05 WKS-SCORE-FINAL            PIC 9(04) COMP VALUE 0.
016300    05 FILLER                     PIC X(10) VALUE SPACES.
016400******************************************************************
016500*   T A B L A   E N   M E M O R I A   D E   W A L L E T - I D   Y
016600*   S C O R E ,   P A R A   M E D I A N A ,   T O P   5 ,
016700*   B O T T O M   5   Y   B A N D A S   D E   D I S T R I B U C I O N
016800******************************************************************
016900 01 WKS-TABLA-SCORES.
017000    05 WKS-SCR-ITEM           OCCURS 1 TO 9000 TIMES
017100                               DEPENDING ON WKS-NUM-BILLETERAS
017200                               INDEXED BY WKS-SCR-IDX.
017300       10 WKS-SCR-WALLET          PIC X(42).
017400       10 WKS-SCR-VALOR            PIC 9(04).
017500       10 WKS-SCR-CAT              PIC X(16).
017600 77 WKS-ORD-TEMP-ID               PIC X(42) VALUE SPACES.
017700 77 WKS-ORD-TEMP-SC               PIC 9(04) VALUE 0.
017800 77 WKS-ORD-TEMP-CAT              PIC X(16) VALUE SPACES.
017900 77 WKS-ORD-J                     PIC 9(07) COMP VALUE 0.
018000 77 WKS-ORD-RESTO                 PIC 9(07) COMP VALUE 0.
018100******************************************************************
018200*   A C U M U L A D O R E S   D E L   I N F O R M E   D E
018300*   D I S T R I B U C I O N                                      *
018400******************************************************************
018500 01 WKS-DISTRIBUCION.
018600    05 WKS-SUMA-SCORES            PIC 9(11) COMP VALUE 0.
018700    05 WKS-SCORE-MIN              PIC 9(04) VALUE 9999.
018800    05 WKS-SCORE-MAX              PIC 9(04) VALUE 0.
018900    05 WKS-SCORE-MAX-X REDEFINES WKS-SCORE-MAX
019000                                  PIC X(04).
019100    05 WKS-MEDIA                  PIC 9(04)V9(01) VALUE 0.
019200    05 WKS-MEDIANA                PIC 9(04)V9(01) VALUE 0.
019300    05 WKS-CAT-BAJO               PIC 9(07) COMP VALUE 0.
019400    05 WKS-CAT-MEDIO-BAJO         PIC 9(07) COMP VALUE 0.
019500    05 WKS-CAT-MEDIO              PIC 9(07) COMP VALUE 0.
019600    05 WKS-CAT-ALTO               PIC 9(07) COMP VALUE 0.
019700    05 WKS-CAT-MUY-ALTO           PIC 9(07) COMP VALUE 0.
019800    05 FILLER                     PIC X(10) VALUE SPACES.
019900 01 WKS-TABLA-BANDAS.
020000    05 WKS-BANDA                  PIC 9(07) COMP OCCURS 10 TIMES
020100                                   INDEXED BY WKS-BAN-IDX.
020200    05 FILLER                     PIC X(10) VALUE SPACES.
020300 77 WKS-BANDA-INDICE              PIC 9(02) COMP VALUE 0.
020400******************************************************************
020500*   A R E A   D E L   P O R C E N T A J E   D E L   I N F O R M E  *
020600*   D E   D I S T R I B U C I O N   Y   L I N E A   I M P R E S A  *
020700******************************************************************
020800 01 WKS-AREA-PORCENTAJE.
020900    05 WKS-PCT-CALC               PIC 9(03)V9(01) VALUE 0.
021000    05 WKS-PCT-EDIT               PIC ZZ9,9 VALUE ZEROES.
021100    05 WKS-BANDA-ROTULO           PIC 9(02) VALUE 0.
021200    05 WKS-BANDA-PISO             PIC 9(04) VALUE 0.
021300    05 WKS-BANDA-TECHO            PIC 9(04) VALUE 0.
021400    05 FILLER                     PIC X(10) VALUE SPACES.
021500 01 WKS-LINEA-RPT                 PIC X(80) VALUE SPACES.
021600 77 WKS-LONG-TOPE                 PIC 9(03) COMP VALUE 0.
021700******************************************************************
021800 PROCEDURE DIVISION.
021900******************************************************************
022000 000-MAIN SECTION.
022100     PERFORM 100-ABRIR-ARCHIVOS
022200     PERFORM 200-LEER-RISKFEA
022300     PERFORM 300-CALCULAR-Y-ESCRIBIR UNTIL FIN-RISKFEA
022400     PERFORM 700-ORDENAR-POR-SCORE
022500     PERFORM 750-ACUMULAR-DISTRIBUCION
022600     PERFORM 780-IMPRIMIR-REPORTE
022700     PERFORM 900-CERRAR-ARCHIVOS
022800     STOP RUN.
022900 000-MAIN-E. EXIT.
023000
023100 100-ABRIR-ARCHIVOS SECTION.
023200     MOVE 'RWSSCR1' TO PROGRAMA
023300     OPEN INPUT  RISKFEA
023400          OUTPUT SCORSUM
023500                 SCORDET
023600                 SCORRPT
023700     IF FS-RISKFEA NOT EQUAL 0
023800        MOVE 'OPEN'    TO ACCION
023900        MOVE SPACES    TO LLAVE
024000        MOVE 'RISKFEA' TO ARCHIVO
024100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024200                              FS-RISKFEA, FSE-RISKFEA
024300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RISKFEA<<<"
024400                UPON CONSOLE
024500        MOVE 91 TO RETURN-CODE
024600        STOP RUN
024700     END-IF
024800     IF FS-SCORSUM NOT EQUAL 0
024900        MOVE 'OPEN'    TO ACCION
025000        MOVE SPACES    TO LLAVE
025100        MOVE 'SCORSUM' TO ARCHIVO
025200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025300                              FS-SCORSUM, FSE-SCORSUM
025400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SCORSUM<<<"
025500                UPON CONSOLE
025600        MOVE 91 TO RETURN-CODE
025700        STOP RUN
025800     END-IF
025900     IF FS-SCORDET NOT EQUAL 0
026000        MOVE 'OPEN'    TO ACCION
026100        MOVE SPACES    TO LLAVE
026200        MOVE 'SCORDET' TO ARCHIVO
026300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                              FS-SCORDET, FSE-SCORDET
026500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SCORDET<<<"
026600                UPON CONSOLE
026700        MOVE 91 TO RETURN-CODE
026800        STOP RUN
026900     END-IF
027000     IF FS-SCORRPT NOT EQUAL 0
027100        MOVE 'OPEN'    TO ACCION
027200        MOVE SPACES    TO LLAVE
027300        MOVE 'SCORRPT' TO ARCHIVO
027400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027500                              FS-SCORRPT, FSE-SCORRPT
027600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SCORRPT<<<"
027700                UPON CONSOLE
027800        MOVE 91 TO RETURN-CODE
027900        STOP RUN
028000     END-IF.
028100 100-ABRIR-ARCHIVOS-E. EXIT.
028200
028300 200-LEER-RISKFEA SECTION.
028400     READ RISKFEA
028500          AT END MOVE 1 TO WKS-FIN-RISKFEA
028600     END-READ
028700     IF FS-RISKFEA NOT EQUAL 0 AND 10
028800        MOVE 'READ'    TO ACCION
028900        MOVE SPACES    TO LLAVE
029000        MOVE 'RISKFEA' TO ARCHIVO
029100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029200                              FS-RISKFEA, FSE-RISKFEA
029300     END-IF.
029400 200-LEER-RISKFEA-E. EXIT.
029500
029600******************************************************************
029700*    C A L C U L A   E L   C O M P U E S T O ,   E L   S C O R E
029800*    F I N A L   Y   L A   C A T E G O R I A   D E   R I E S G O   P A R A
029900*    U N A   B I L L E T E R A ,   Y   E S C R I B E   L O S   D O S
030000*    A R C H I V O S   D E   S A L I D A                           *
030100******************************************************************
030200 300-CALCULAR-Y-ESCRIBIR SECTION.
030300     COMPUTE WKS-COMPUESTO =
030400             (RSK-LIQUIDATION-RISK * .25) +
030500             (RSK-BEHAVIORAL-RISK * .15) +
030600             (RSK-ACTIVITY-PATTERN-RISK * .10) +
030700             ((1 - RSK-FINANCIAL-HEALTH) * .20) +
030800             ((1 - RSK-REPAYMENT-BEHAVIOR) * .15) +
030900             ((1 - RSK-EXPERIENCE-SCORE) * .10) +
031000             ((1 - RSK-DIVERSIFICATION-SCORE) * .05)
031100     IF WKS-COMPUESTO > 1
031200        MOVE 1 TO WKS-COMPUESTO
031300     END-IF
031400     IF WKS-COMPUESTO < 0
031500        MOVE 0 TO WKS-COMPUESTO
031600     END-IF
031700
031800     COMPUTE WKS-AJUSTE-ANOMALIA = (1 - RSK-ANOMALY-SCORE) * .1
031900
032000     COMPUTE WKS-RIESGO-FINAL = WKS-COMPUESTO - WKS-AJUSTE-ANOMALIA
032100     IF WKS-RIESGO-FINAL > 1
032200        MOVE 1 TO WKS-RIESGO-FINAL
032300     END-IF
032400     IF WKS-RIESGO-FINAL < 0
032500        MOVE 0 TO WKS-RIESGO-FINAL
032600     END-IF
032700
032800     COMPUTE WKS-SCORE-CALC ROUNDED = (1 - WKS-RIESGO-FINAL) * 1000
032900     MOVE WKS-SCORE-CALC TO WKS-SCORE-FINAL
033000
033100     PERFORM 330-CATEGORIA-RIESGO
033200     PERFORM 500-ESCRIBIR-SALIDAS
033300     PERFORM 550-GUARDAR-EN-TABLA
033400
033500     PERFORM 200-LEER-RISKFEA.
033600 300-CALCULAR-Y-ESCRIBIR-E. EXIT.
033700
033800******************************************************************
033900*    C A T E G O R I A   D E   R I E S G O   P O R   R A N G O    *
034000******************************************************************
034100 330-CATEGORIA-RIESGO SECTION.
034200     EVALUATE TRUE
034300        WHEN WKS-SCORE-FINAL >= 800
034400             MOVE 'Low Risk'            TO SCR-RISK-CATEGORY
034500        WHEN WKS-SCORE-FINAL >= 600
034600             MOVE 'Medium-Low Risk'      TO SCR-RISK-CATEGORY
034700        WHEN WKS-SCORE-FINAL >= 400
034800             MOVE 'Medium Risk'          TO SCR-RISK-CATEGORY
034900        WHEN WKS-SCORE-FINAL >= 200
035000             MOVE 'High Risk'            TO SCR-RISK-CATEGORY
035100        WHEN OTHER
035200             MOVE 'Very High Risk'       TO SCR-RISK-CATEGORY
035300     END-EVALUATE.
035400 330-CATEGORIA-RIESGO-E. EXIT.
035500
035600******************************************************************
035700*    E S C R I B E   W A L L E T - S C O R E S   Y
035800*    W A L L E T - S C O R E S - D E T A I L E D                   *
035900******************************************************************
036000 500-ESCRIBIR-SALIDAS SECTION.
036100     INITIALIZE SUM-SCORE-REC
036200     MOVE RSK-WALLET-ADDRESS TO SUM-WALLET-ID
036300     MOVE WKS-SCORE-FINAL    TO SUM-SCORE
036400     WRITE SUM-SCORE-REC
036500     IF FS-SCORSUM NOT EQUAL 0
036600        MOVE 'WRITE'    TO ACCION
036700        MOVE SUM-WALLET-ID TO LLAVE
036800        MOVE 'SCORSUM'  TO ARCHIVO
036900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037000                              FS-SCORSUM, FSE-SCORSUM
037100     END-IF
037200
037300     INITIALIZE SCR-SCORE-REC
037400     MOVE RSK-WALLET-ADDRESS       TO SCR-WALLET-ID
037500     MOVE WKS-SCORE-FINAL          TO SCR-SCORE
037600     MOVE RSK-LIQUIDATION-RISK     TO SCR-LIQUIDATION-RISK-COMP
037700     MOVE RSK-BEHAVIORAL-RISK      TO SCR-BEHAVIORAL-RISK-COMP
037800     MOVE RSK-FINANCIAL-HEALTH     TO SCR-FINANCIAL-HEALTH-COMP
037900     MOVE RSK-REPAYMENT-BEHAVIOR   TO SCR-REPAYMENT-BEHAVIOR-COMP
038000     MOVE RSK-EXPERIENCE-SCORE     TO SCR-EXPERIENCE-COMP
038100     MOVE RSK-ANOMALY-SCORE        TO SCR-ANOMALY-SCORE
038200     MOVE RSK-TOTAL-TRANSACTIONS   TO SCR-TOTAL-TRANSACTIONS
038300     MOVE RSK-ACCOUNT-AGE-DAYS     TO SCR-ACCOUNT-AGE-DAYS
038400     MOVE RSK-LIQUIDATION-COUNT    TO SCR-LIQUIDATION-COUNT
038500     MOVE RSK-SUCCESS-RATE         TO SCR-SUCCESS-RATE
038600     WRITE SCR-SCORE-REC
038700     IF FS-SCORDET NOT EQUAL 0
038800        MOVE 'WRITE'    TO ACCION
038900        MOVE SCR-WALLET-ID TO LLAVE
039000        MOVE 'SCORDET'  TO ARCHIVO
039100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039200                              FS-SCORDET, FSE-SCORDET
039300     END-IF.
039400 500-ESCRIBIR-SALIDAS-E. EXIT.
039500
039600******************************************************************
039700*    G U A R D A   L A   B I L L E T E R A   Y   S U   S C O R E
039800*    E N   L A   T A B L A   E N   M E M O R I A   P A R A   E L
039900*    I N F O R M E   D E   D I S T R I B U C I O N                *
040000******************************************************************
040100 550-GUARDAR-EN-TABLA SECTION.
040200     IF WKS-NUM-BILLETERAS < 9000
040300        ADD 1 TO WKS-NUM-BILLETERAS
040400        MOVE RSK-WALLET-ADDRESS TO WKS-SCR-WALLET (WKS-NUM-BILLETERAS)
040500        MOVE WKS-SCORE-FINAL    TO WKS-SCR-VALOR (WKS-NUM-BILLETERAS)
040600        MOVE SCR-RISK-CATEGORY  TO WKS-SCR-CAT (WKS-NUM-BILLETERAS)
040700     END-IF.
040800 550-GUARDAR-EN-TABLA-E. EXIT.
040900
041000******************************************************************
041100*    O R D E N A   P O R   I N S E R C I O N   L A   T A B L A   D E
041200*    S C O R E S   ( A S C E N D E N T E ,   N E C E S A R I O   P A R A
041300*    M E D I A N A ,   T O P   5   Y   B O T T O M   5 )             *
041400******************************************************************
041500 700-ORDENAR-POR-SCORE SECTION.
041600     IF WKS-NUM-BILLETERAS > 1
041700        PERFORM 710-INSERTAR-SIGUIENTE
041800                VARYING WKS-SCR-IDX FROM 2 BY 1
041900                UNTIL WKS-SCR-IDX > WKS-NUM-BILLETERAS
042000     END-IF.
042100 700-ORDENAR-POR-SCORE-E. EXIT.
042200
042300 710-INSERTAR-SIGUIENTE SECTION.
042400     MOVE WKS-SCR-WALLET (WKS-SCR-IDX) TO WKS-ORD-TEMP-ID
042500     MOVE WKS-SCR-VALOR (WKS-SCR-IDX)  TO WKS-ORD-TEMP-SC
042600     MOVE WKS-SCR-CAT (WKS-SCR-IDX)    TO WKS-ORD-TEMP-CAT
042700     MOVE WKS-SCR-IDX TO WKS-ORD-J
042800     PERFORM 712-DESPLAZAR-MAYORES
042900             UNTIL WKS-ORD-J < 2 OR
043000                   WKS-SCR-VALOR (WKS-ORD-J - 1) <= WKS-ORD-TEMP-SC
043100     MOVE WKS-ORD-TEMP-ID TO WKS-SCR-WALLET (WKS-ORD-J)
043200     MOVE WKS-ORD-TEMP-CAT TO WKS-SCR-CAT (WKS-ORD-J)
043300     MOVE WKS-ORD-TEMP-SC TO WKS-SCR-VALOR (WKS-ORD-J).
043400 710-INSERTAR-SIGUIENTE-E. EXIT.
043500
043600 712-DESPLAZAR-MAYORES SECTION.
043700     MOVE WKS-SCR-WALLET (WKS-ORD-J - 1) TO WKS-SCR-WALLET (WKS-ORD-J)
043800     MOVE WKS-SCR-VALOR (WKS-ORD-J - 1)  TO WKS-SCR-VALOR (WKS-ORD-J)
043900     MOVE WKS-SCR-CAT (WKS-ORD-J - 1)    TO WKS-SCR-CAT (WKS-ORD-J)
044000     SUBTRACT 1 FROM WKS-ORD-J.
044100 712-DESPLAZAR-MAYORES-E. EXIT.
044200
044300******************************************************************
044400*    A C U M U L A   C O N T E O S ,   M I N / M A X / M E D I A /
044500*    M E D I A N A ,   B A N D A S   D E   1 0 0   P U N T O S   Y
044600*    C O N T E O   P O R   C A T E G O R I A   D E   R I E S G O    *
044700******************************************************************
044800 750-ACUMULAR-DISTRIBUCION SECTION.
044900     IF WKS-NUM-BILLETERAS > 0
045000        PERFORM 760-ACUMULAR-UNA-BILLETERA
045100                VARYING WKS-SCR-IDX FROM 1 BY 1
045200                UNTIL WKS-SCR-IDX > WKS-NUM-BILLETERAS
045300
045400        COMPUTE WKS-MEDIA ROUNDED =
045500                WKS-SUMA-SCORES / WKS-NUM-BILLETERAS
045600        PERFORM 770-CALCULAR-MEDIANA
045700     END-IF.
045800 750-ACUMULAR-DISTRIBUCION-E. EXIT.
045900
046000 760-ACUMULAR-UNA-BILLETERA SECTION.
046100     ADD WKS-SCR-VALOR (WKS-SCR-IDX) TO WKS-SUMA-SCORES
046200     IF WKS-SCR-VALOR (WKS-SCR-IDX) < WKS-SCORE-MIN
046300        MOVE WKS-SCR-VALOR (WKS-SCR-IDX) TO WKS-SCORE-MIN
046400     END-IF
046500     IF WKS-SCR-VALOR (WKS-SCR-IDX) > WKS-SCORE-MAX
046600        MOVE WKS-SCR-VALOR (WKS-SCR-IDX) TO WKS-SCORE-MAX
046700     END-IF
046800
046900     IF WKS-SCR-VALOR (WKS-SCR-IDX) >= 1000
047000        MOVE 10 TO WKS-BANDA-INDICE
047100     ELSE
047200        COMPUTE WKS-BANDA-INDICE =
047300                (WKS-SCR-VALOR (WKS-SCR-IDX) / 100) + 1
047400     END-IF
047500     ADD 1 TO WKS-BANDA (WKS-BANDA-INDICE)
047600
047700     EVALUATE TRUE
047800        WHEN WKS-SCR-VALOR (WKS-SCR-IDX) >= 800
047900             ADD 1 TO WKS-CAT-BAJO
048000        WHEN WKS-SCR-VALOR (WKS-SCR-IDX) >= 600
048100             ADD 1 TO WKS-CAT-MEDIO-BAJO
048200        WHEN WKS-SCR-VALOR (WKS-SCR-IDX) >= 400
048300             ADD 1 TO WKS-CAT-MEDIO
048400        WHEN WKS-SCR-VALOR (WKS-SCR-IDX) >= 200
048500             ADD 1 TO WKS-CAT-ALTO
048600        WHEN OTHER
048700             ADD 1 TO WKS-CAT-MUY-ALTO
048800     END-EVALUATE.
048900 760-ACUMULAR-UNA-BILLETERA-E. EXIT.
049000
049100******************************************************************
049200*    M E D I A N A :   V A L O R   D E L   M E D I O   ( I M P A R )
049300*    O   P R O M E D I O   D E   L O S   D O S   D E L   M E D I O
049400*    ( P A R ) ,   S O B R E   L A   T A B L A   Y A   O R D E N A D A *
049500******************************************************************
049600 770-CALCULAR-MEDIANA SECTION.
049700     DIVIDE WKS-NUM-BILLETERAS BY 2 GIVING WKS-ORD-J
049800            REMAINDER WKS-ORD-RESTO
049900     IF WKS-ORD-RESTO = 0
050000        COMPUTE WKS-MEDIANA ROUNDED =
050100                (WKS-SCR-VALOR (WKS-ORD-J) +
050200                 WKS-SCR-VALOR (WKS-ORD-J + 1)) / 2
050300     ELSE
050400        ADD 1 TO WKS-ORD-J
050500        MOVE WKS-SCR-VALOR (WKS-ORD-J) TO WKS-MEDIANA
050600     END-IF.
050700 770-CALCULAR-MEDIANA-E. EXIT.
050800
050900******************************************************************
051000*    I N F O R M E   F I N A L   D E   D I S T R I B U C I O N      *
051100*    S E   E S C R I B E   A   S C O R E - A N A L Y S I S - R E P O R T *
051200******************************************************************
051300 780-IMPRIMIR-REPORTE SECTION.
051400     MOVE '****************************************************'
051500          TO WKS-LINEA-RPT
051600     PERFORM 782-ESCRIBIR-LINEA-RPT
051700     MOVE '*      D I S T R I B U C I O N   D E   S C O R E S  *'
051800          TO WKS-LINEA-RPT
051900     PERFORM 782-ESCRIBIR-LINEA-RPT
052000     MOVE '****************************************************'
052100          TO WKS-LINEA-RPT
052200     PERFORM 782-ESCRIBIR-LINEA-RPT
052300     MOVE WKS-NUM-BILLETERAS TO WKS-MASCARA
052400     STRING 'TOTAL DE BILLETERAS CALIFICADAS     : '
052500            DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE
052600            INTO WKS-LINEA-RPT
052700     PERFORM 782-ESCRIBIR-LINEA-RPT
052800     MOVE WKS-MEDIA TO WKS-MASCARA-DECIMAL
052900     STRING 'SCORE PROMEDIO                       : '
053000            DELIMITED BY SIZE WKS-MASCARA-DECIMAL DELIMITED BY SIZE
053100            INTO WKS-LINEA-RPT
053200     PERFORM 782-ESCRIBIR-LINEA-RPT
053300     MOVE WKS-MEDIANA TO WKS-MASCARA-DECIMAL
053400     STRING 'SCORE MEDIANO                        : '
053500            DELIMITED BY SIZE WKS-MASCARA-DECIMAL DELIMITED BY SIZE
053600            INTO WKS-LINEA-RPT
053700     PERFORM 782-ESCRIBIR-LINEA-RPT
053800     MOVE WKS-SCORE-MIN TO WKS-MASCARA-PUNTOS
053900     STRING 'SCORE MINIMO                          : '
054000            DELIMITED BY SIZE WKS-MASCARA-PUNTOS DELIMITED BY SIZE
054100            INTO WKS-LINEA-RPT
054200     PERFORM 782-ESCRIBIR-LINEA-RPT
054300     MOVE WKS-SCORE-MAX TO WKS-MASCARA-PUNTOS
054400     STRING 'SCORE MAXIMO                          : '
054500            DELIMITED BY SIZE WKS-MASCARA-PUNTOS DELIMITED BY SIZE
054600            INTO WKS-LINEA-RPT
054700     PERFORM 782-ESCRIBIR-LINEA-RPT
054800
054900     MOVE '----------------------------------------------------'
055000          TO WKS-LINEA-RPT
055100     PERFORM 782-ESCRIBIR-LINEA-RPT
055200     MOVE 'BANDAS DE 100 PUNTOS (SE OMITEN LAS BANDAS EN CERO) '
055300          TO WKS-LINEA-RPT
055400     PERFORM 782-ESCRIBIR-LINEA-RPT
055500     IF WKS-NUM-BILLETERAS > 0
055600        PERFORM 785-IMPRIMIR-UNA-BANDA
055700             VARYING WKS-BAN-IDX FROM 1 BY 1 UNTIL WKS-BAN-IDX > 10
055800     END-IF
055900
056000     MOVE '----------------------------------------------------'
056100          TO WKS-LINEA-RPT
056200     PERFORM 782-ESCRIBIR-LINEA-RPT
056300     IF WKS-NUM-BILLETERAS > 0
056400        PERFORM 787-IMPRIMIR-CATEGORIAS
056500     END-IF
056600
056700     MOVE '----------------------------------------------------'
056800          TO WKS-LINEA-RPT
056900     PERFORM 782-ESCRIBIR-LINEA-RPT
057000     MOVE 'TOP 5 (MENOR RIESGO)                                '
057100          TO WKS-LINEA-RPT
057200     PERFORM 782-ESCRIBIR-LINEA-RPT
057300     PERFORM 790-IMPRIMIR-TOP-5
057400
057500     MOVE 'BOTTOM 5 (MAYOR RIESGO)                             '
057600          TO WKS-LINEA-RPT
057700     PERFORM 782-ESCRIBIR-LINEA-RPT
057800     PERFORM 795-IMPRIMIR-BOTTOM-5
057900     MOVE '****************************************************'
058000          TO WKS-LINEA-RPT
058100     PERFORM 782-ESCRIBIR-LINEA-RPT.
058200 780-IMPRIMIR-REPORTE-E. EXIT.
058300
058400******************************************************************
058500*    E S C R I B E   U N A   L I N E A   D E L   I N F O R M E   A L
058600*    A R C H I V O   S C O R E - A N A L Y S I S - R E P O R T ,
058700*    V A L I D A N D O   F I L E   S T A T U S                      *
058800******************************************************************
058900 782-ESCRIBIR-LINEA-RPT SECTION.
059000     MOVE WKS-LINEA-RPT TO RPT-LINEA-REC
059100     WRITE RPT-LINEA-REC
059200     IF FS-SCORRPT NOT EQUAL 0
059300        MOVE 'WRITE'    TO ACCION
059400        MOVE SPACES     TO LLAVE
059500        MOVE 'SCORRPT'  TO ARCHIVO
059600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
059700                              FS-SCORRPT, FSE-SCORRPT
059800     END-IF
059900     MOVE SPACES TO WKS-LINEA-RPT.
060000 782-ESCRIBIR-LINEA-RPT-E. EXIT.
060100
060200******************************************************************
060300*    U N A   B A N D A   D E   1 0 0   P U N T O S   C O N   S U
060400*    P O R C E N T A J E   S O B R E   E L   T O T A L   D E
060500*    B I L L E T E R A S ;   S E   O M I T E   S I   V I E N E   E N
060600*    C E R O                                                        *
060700******************************************************************
060800 785-IMPRIMIR-UNA-BANDA SECTION.
060900     IF WKS-BANDA (WKS-BAN-IDX) > 0
061000        COMPUTE WKS-BANDA-PISO = (WKS-BAN-IDX - 1) * 100
061100        IF WKS-BAN-IDX = 10
061200           MOVE 1000 TO WKS-BANDA-TECHO
061300        ELSE
061400           COMPUTE WKS-BANDA-TECHO = WKS-BANDA-PISO + 99
061500        END-IF
061600        MOVE WKS-BANDA (WKS-BAN-IDX) TO WKS-MASCARA
061700        MOVE WKS-BAN-IDX TO WKS-BANDA-ROTULO
061800        COMPUTE WKS-PCT-CALC ROUNDED =
061900                (WKS-BANDA (WKS-BAN-IDX) / WKS-NUM-BILLETERAS) * 100
062000        MOVE WKS-PCT-CALC TO WKS-PCT-EDIT
062100        STRING '  BANDA ' DELIMITED BY SIZE
062200               WKS-BANDA-ROTULO DELIMITED BY SIZE
062300               ' (' DELIMITED BY SIZE
062400               WKS-BANDA-PISO DELIMITED BY SIZE
062500               '-' DELIMITED BY SIZE
062600               WKS-BANDA-TECHO DELIMITED BY SIZE
062700               ') : ' DELIMITED BY SIZE
062800               WKS-MASCARA DELIMITED BY SIZE
062900               '  (' DELIMITED BY SIZE
063000               WKS-PCT-EDIT DELIMITED BY SIZE
063100               '%)' DELIMITED BY SIZE
063200               INTO WKS-LINEA-RPT
063300        PERFORM 782-ESCRIBIR-LINEA-RPT
063400     END-IF.
063500 785-IMPRIMIR-UNA-BANDA-E. EXIT.
063600
063700******************************************************************
063800*    C O N T E O   Y   P O R C E N T A J E   P O R   C A T E G O R I A
063900*    D E   R I E S G O                                              *
064000******************************************************************
064100 787-IMPRIMIR-CATEGORIAS SECTION.
064200     MOVE WKS-CAT-BAJO TO WKS-MASCARA
064300     COMPUTE WKS-PCT-CALC ROUNDED =
064400             (WKS-CAT-BAJO / WKS-NUM-BILLETERAS) * 100
064500     MOVE WKS-PCT-CALC TO WKS-PCT-EDIT
064600     STRING 'LOW RISK (>= 800)                   : ' DELIMITED BY SIZE
064700            WKS-MASCARA DELIMITED BY SIZE '  (' DELIMITED BY SIZE
064800            WKS-PCT-EDIT DELIMITED BY SIZE '%)' DELIMITED BY SIZE
064900            INTO WKS-LINEA-RPT
065000     PERFORM 782-ESCRIBIR-LINEA-RPT
065100
065200     MOVE WKS-CAT-MEDIO-BAJO TO WKS-MASCARA
065300     COMPUTE WKS-PCT-CALC ROUNDED =
065400             (WKS-CAT-MEDIO-BAJO / WKS-NUM-BILLETERAS) * 100
065500     MOVE WKS-PCT-CALC TO WKS-PCT-EDIT
065600     STRING 'MEDIUM-LOW RISK (600-799)            : '
065700            DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE
065800            '  (' DELIMITED BY SIZE WKS-PCT-EDIT DELIMITED BY SIZE
065900            '%)' DELIMITED BY SIZE INTO WKS-LINEA-RPT
066000     PERFORM 782-ESCRIBIR-LINEA-RPT
066100
066200     MOVE WKS-CAT-MEDIO TO WKS-MASCARA
066300     COMPUTE WKS-PCT-CALC ROUNDED =
066400             (WKS-CAT-MEDIO / WKS-NUM-BILLETERAS) * 100
066500     MOVE WKS-PCT-CALC TO WKS-PCT-EDIT
066600     STRING 'MEDIUM RISK (400-599)                : ' DELIMITED BY SIZE
066700            WKS-MASCARA DELIMITED BY SIZE '  (' DELIMITED BY SIZE
066800            WKS-PCT-EDIT DELIMITED BY SIZE '%)' DELIMITED BY SIZE
066900            INTO WKS-LINEA-RPT
067000     PERFORM 782-ESCRIBIR-LINEA-RPT
067100
067200     MOVE WKS-CAT-ALTO TO WKS-MASCARA
067300     COMPUTE WKS-PCT-CALC ROUNDED =
067400             (WKS-CAT-ALTO / WKS-NUM-BILLETERAS) * 100
067500     MOVE WKS-PCT-CALC TO WKS-PCT-EDIT
067600     STRING 'HIGH RISK (200-399)                  : ' DELIMITED BY SIZE
067700            WKS-MASCARA DELIMITED BY SIZE '  (' DELIMITED BY SIZE
067800            WKS-PCT-EDIT DELIMITED BY SIZE '%)' DELIMITED BY SIZE
067900            INTO WKS-LINEA-RPT
068000     PERFORM 782-ESCRIBIR-LINEA-RPT
068100
068200     MOVE WKS-CAT-MUY-ALTO TO WKS-MASCARA
068300     COMPUTE WKS-PCT-CALC ROUNDED =
068400             (WKS-CAT-MUY-ALTO / WKS-NUM-BILLETERAS) * 100
068500     MOVE WKS-PCT-CALC TO WKS-PCT-EDIT
068600     STRING 'VERY HIGH RISK (< 200)               : ' DELIMITED BY SIZE
068700            WKS-MASCARA DELIMITED BY SIZE '  (' DELIMITED BY SIZE
068800            WKS-PCT-EDIT DELIMITED BY SIZE '%)' DELIMITED BY SIZE
068900            INTO WKS-LINEA-RPT
069000     PERFORM 782-ESCRIBIR-LINEA-RPT.
069100 787-IMPRIMIR-CATEGORIAS-E. EXIT.
069200
069300******************************************************************
069400*    T O P   5 :   L O S   U L T I M O S   C I N C O   D E   L A
069500*    T A B L A   Y A   O R D E N A D A   A S C E N D E N T E M E N T E
069600*    ( M A Y O R   S C O R E   =   M E N O R   R I E S G O )          *
069700******************************************************************
069800 790-IMPRIMIR-TOP-5 SECTION.
069900     IF WKS-NUM-BILLETERAS > 5
070000        MOVE WKS-NUM-BILLETERAS TO WKS-ORD-J
070100        SUBTRACT 4 FROM WKS-ORD-J
070200     ELSE
070300        MOVE 1 TO WKS-ORD-J
070400     END-IF
070500     PERFORM 792-IMPRIMIR-UNA-LINEA
070600             VARYING WKS-SCR-IDX FROM WKS-ORD-J BY 1
070700             UNTIL WKS-SCR-IDX > WKS-NUM-BILLETERAS.
070800 790-IMPRIMIR-TOP-5-E. EXIT.
070900
071000 792-IMPRIMIR-UNA-LINEA SECTION.
071100     MOVE WKS-SCR-VALOR (WKS-SCR-IDX) TO WKS-MASCARA-PUNTOS
071200     STRING '  ' DELIMITED BY SIZE
071300            WKS-SCR-WALLET (WKS-SCR-IDX) DELIMITED BY SIZE
071400            ' : ' DELIMITED BY SIZE
071500            WKS-MASCARA-PUNTOS DELIMITED BY SIZE
071600            ' (' DELIMITED BY SIZE
071700            WKS-SCR-CAT (WKS-SCR-IDX) DELIMITED BY SIZE
071800            ')' DELIMITED BY SIZE
071900            INTO WKS-LINEA-RPT
072000     PERFORM 782-ESCRIBIR-LINEA-RPT.
072100 792-IMPRIMIR-UNA-LINEA-E. EXIT.
072200
072300******************************************************************
072400*    B O T T O M   5 :   L O S   P R I M E R O S   C I N C O          *
072500******************************************************************
072600 795-IMPRIMIR-BOTTOM-5 SECTION.
072700     MOVE WKS-NUM-BILLETERAS TO WKS-ORD-J
072800     IF WKS-ORD-J > 5
072900        MOVE 5 TO WKS-ORD-J
073000     END-IF
073100     PERFORM 792-IMPRIMIR-UNA-LINEA
073200             VARYING WKS-SCR-IDX FROM 1 BY 1
073300             UNTIL WKS-SCR-IDX > WKS-ORD-J.
073400 795-IMPRIMIR-BOTTOM-5-E. EXIT.
073500
073600******************************************************************
073700 900-CERRAR-ARCHIVOS SECTION.
073800     CLOSE RISKFEA SCORSUM SCORDET SCORRPT.
073900 900-CERRAR-ARCHIVOS-E. EXIT.
