000100******************************************************************
000200* FECHA       : 25/11/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BILLETERA DIGITAL / RIESGO CREDITICIO            *
000500* PROGRAMA    : RWSRSK1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER PASO DEL SCORING NOCTURNO DE RIESGO.      *
000800*             : CARGA LAS METRICAS DE TODAS LAS BILLETERAS EN    *
000900*             : MEMORIA, CALCULA LOS PERCENTILES DE POBLACION    *
001000*             : QUE NECESITAN LOS OCHO COMPONENTES DE RIESGO Y    *
001100*             : EL PUNTAJE DE ANOMALIA, Y ESCRIBE UN REGISTRO DE  *
001200*             : CARACTERISTICAS DE RIESGO POR BILLETERA          *
001300* ARCHIVOS    : WLTMET=E, RISKFEA=S                              *
001400* ACCION (ES) : C=CARGA, O=ORDENA, Q=QUANTIL, M=MAGNITUD, P=PUNTAJE
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001600******************************************************************
001700*                   R E G I S T R O   D E   C A M B I O S        *
001800******************************************************************
001900*   FECHA     PROGRAMADOR        TICKET     DESCRIPCION          *
002000*   --------  -----------------  ---------  -------------------- RWR001
002100*   25/11/89  PEDR               RC-10048   CREACION INICIAL,    RWR002
002200*                                           TABLA EN MEMORIA Y   RWR003
002300*                                           PERCENTILES POR      RWR004
002400*                                           INTERPOLACION        RWR005
002500*                                           LINEAL               RWR006
002600*   29/11/89  PEDR               RC-10049   LOS OCHO COMPONENTES RWR007
002700*                                           DE RIESGO, UNO POR   RWR008
002800*                                           PARRAFO              RWR009
002900*   04/12/89  JMAY               RC-10050   DETECTOR DE ANOMALIA RWR010
003000*                                           POR Z-SCORE Y        RWR011
003100*                                           NORMALIZACION        RWR012
003200*                                           MIN-MAX (SUSTITUTO   RWR013
003300*                                           DEL MODELO ESTADIS-  RWR014
003400*                                           TICO DEL ORIGEN)     RWR015
003500*   17/06/94  JMAY               RC-10710   AJUSTE DE REDONDEO   RWR016
003600*                                           EN LOS PERCENTILES   RWR017
003700*                                           DE POBLACION         RWR018
003800*   11/11/98  PEDR               Y2K-0031   REVISION DE CAMPOS   RWR019
003900*                                           DE FECHA PARA EL     RWR020
004000*                                           CAMBIO DE SIGLO      RWR021
004100*   03/05/01  PEDR               RC-11180   CORRECCION DE SIGNO  RWR022
004200*                                           EN EL AJUSTE DE LA   RWR023
004300*                                           ANOMALIA             RWR024
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. RWSRSK1.
004700 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004800 INSTALLATION. CREDIVAL - BILLETERA DIGITAL.
004900 DATE-WRITTEN. 25/11/1989.
005000 DATE-COMPILED.
005100 SECURITY.  CONFIDENCIAL - USO INTERNO UNICAMENTE.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT WLTMET   ASSIGN TO WLTMET
005900                     ORGANIZATION IS LINE SEQUENTIAL
006000                     ACCESS       IS SEQUENTIAL
006100                     FILE STATUS  IS FS-WLTMET
006200                                     FSE-WLTMET.
006300
006400     SELECT RISKFEA  ASSIGN TO RISKFEA
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     ACCESS       IS SEQUENTIAL
006700                     FILE STATUS  IS FS-RISKFEA
006800                                     FSE-RISKFEA.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300 FD  WLTMET.
007400     COPY WLTMETR.
007500 FD  RISKFEA.
007600     COPY RISKFEA.
007700
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008100******************************************************************
008200 01 WKS-FS-STATUS.
008300    02 WKS-STATUS.
008400       04 FS-WLTMET               PIC 9(02) VALUE ZEROES.
008500       04 FSE-WLTMET.
008600          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008700          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008800          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008900       04 FS-RISKFEA              PIC 9(02) VALUE ZEROES.
009000       04 FSE-RISKFEA.
009100          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009200          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009300          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009400       04 PROGRAMA                PIC X(08) VALUE SPACES.
009500       04 ARCHIVO                 PIC X(08) VALUE SPACES.
009600       04 ACCION                  PIC X(10) VALUE SPACES.
009700       04 LLAVE                   PIC X(32) VALUE SPACES.
009800******************************************************************
009900*              CONTADORES Y DISPARADORES DE PROCESO              *
010000******************************************************************
010100 77 WKS-FIN-WLTMET                PIC 9(01) VALUE 0.
010200    88 FIN-WLTMET                             VALUE 1.
010300 77 WKS-NUM-BILLETERAS            PIC 9(07) COMP VALUE 0.
010400 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010500 01 WKS-MASCARA-X REDEFINES WKS-MASCARA PIC X(09).
010600******************************************************************
010700*   T A B L A   E N   M E M O R I A   D E   M E T R I C A S   D E
010800*   T O D A S   L A S   B I L L E T E R A S   D E L   C O R R I D O
010900*   ( E Q U I V A L E N T E   A   W K S - B I N - 0 0 4   D E
011000*   M I G R A C F S   P E R O   P A R A   M E T R I C A S   D E
011100*   R I E S G O )                                                 *
011200******************************************************************
011300 01 WKS-TABLA-METRICAS.
011400    05 WKS-MET-ITEM           OCCURS 1 TO 9000 TIMES
011500                               DEPENDING ON WKS-NUM-BILLETERAS
011600                               INDEXED BY WKS-MET-IDX.
011700       10 WKS-MET-WALLET          PIC X(42).
011800       10 WKS-MET-TOTAL-TX         PIC 9(07).
011900       10 WKS-MET-SUCCESS-RATE      PIC 9V9(06).
012000       10 WKS-MET-EDAD-CUENTA        PIC 9(05)V9(04).
012100       10 WKS-MET-LIQ-COUNT           PIC 9(07).
012200       10 WKS-MET-HAS-LIQ               PIC 9(01).
012300       10 WKS-MET-LIQ-RATE               PIC 9V9(06).
012400       10 WKS-MET-ACTIVIDAD-REG           PIC 9(05)V9(06).
012500       10 WKS-MET-WEEKEND-RATIO            PIC 9V9(06).
012600       10 WKS-MET-NIGHT-RATIO               PIC 9V9(06).
012700       10 WKS-MET-REPAY-BORROW-RATIO         PIC 9(05)V9(06).
012800       10 WKS-MET-BORROW-CNT                  PIC 9(07).
012900       10 WKS-MET-ACT-DIVERSIDAD                PIC 9(02).
013000       10 WKS-MET-SUPPLY-RATIO                   PIC 9V9(06).
013100       10 WKS-MET-WITHDRAW-RATIO                  PIC 9V9(06).
013200       10 WKS-MET-BORROW-RATIO                     PIC 9V9(06).
013300       10 WKS-MET-REPAY-RATIO                       PIC 9V9(06).
013400       10 WKS-MET-AVG-GAS                            PIC 9(09)V9(08).
013500       10 WKS-MET-MAX-DIARIAS                         PIC 9(05).
013600       10 WKS-MET-VAR-DIARIA                           PIC 9(09)V9(04).
013700       10 WKS-MET-MAGNITUD                              PIC 9(05)V9(06).
013800******************************************************************
013900*   A R R E G L O S   D E   T R A B A J O   P A R A   O R D E N A R
014000*   Y   C A L C U L A R   P E R C E N T I L E S   ( C O P I A S
014100*   D E   U N A   C O L U M N A   D E   L A   T A B L A   D E
014200*   M E T R I C A S ,   O R D E N A D A S   A S C E N D E N T E )
014300******************************************************************
014400 01 WKS-TABLA-ORDEN.
014500    05 WKS-ORD-ITEM           OCCURS 1 TO 9000 TIMES
014600                               DEPENDING ON WKS-NUM-BILLETERAS
014700                               INDEXED BY WKS-ORD-IDX.
014800       10 WKS-ORD-VALOR           PIC 9(09)V9(06).
014900 77 WKS-ORD-TEMP                  PIC 9(09)V9(06) VALUE 0.
015000 77 WKS-ORD-J                     PIC 9(07) COMP VALUE 0.
015100 77 WKS-Q-RESULTADO               PIC 9(09)V9(06) VALUE 0.
015200 77 WKS-Q-FACTOR                  PIC 9V9(06) VALUE 0.
015300 77 WKS-Q-POSICION                PIC 9(09)V9(06) VALUE 0.
015400 77 WKS-Q-INDICE                  PIC 9(07) COMP VALUE 0.
015500 77 WKS-Q-FRACCION                PIC 9V9(06) VALUE 0.
015600******************************************************************
015700*   P E R C E N T I L E S   D E   P O B L A C I O N   ( P A S O   1 ) *
015800******************************************************************
015900 77 WKS-Q80-ACTIVIDAD-REG         PIC 9(09)V9(06) VALUE 0.
016000 77 WKS-Q80-VAR-DIARIA            PIC 9(09)V9(06) VALUE 0.
016100 77 WKS-Q90-MAX-DIARIAS           PIC 9(09)V9(06) VALUE 0.
016200 77 WKS-Q90-AVG-GAS               PIC 9(09)V9(06) VALUE 0.
016300 77 WKS-Q70-TOTAL-TX              PIC 9(09)V9(06) VALUE 0.
016400 77 WKS-MAX-VAR-DIARIA            PIC 9(09)V9(04) VALUE 0.
016500 77 WKS-MAX-VAR-DIARIA-X REDEFINES WKS-MAX-VAR-DIARIA PIC X(13).
016600 77 WKS-MAX-MAX-DIARIAS           PIC 9(05) VALUE 0.
016700 77 WKS-MAX-AVG-GAS               PIC 9(09)V9(08) VALUE 0.
016800******************************************************************
016900*   S U M A S   P A R A   M E D I A   Y   D E S V I A C I O N
017000*   E S T A N D A R   D E   L A S   O C H O   C A R A C T E R I S T I C A S
017100*   D E L   D E T E C T O R   D E   A N O M A L I A               *
017200******************************************************************
017300 01 WKS-SUMAS-ANOMALIA.
017400    05 WKS-SUM-TOTAL-TX           PIC 9(13)V9(06) VALUE 0.
017500    05 WKS-SUM2-TOTAL-TX          PIC 9(17)V9(06) VALUE 0.
017600    05 WKS-SUM-SUCCESS-RATE       PIC 9(09)V9(06) VALUE 0.
017700    05 WKS-SUM2-SUCCESS-RATE      PIC 9(09)V9(06) VALUE 0.
017800    05 WKS-SUM-EDAD               PIC 9(13)V9(06) VALUE 0.
017900    05 WKS-SUM2-EDAD              PIC 9(17)V9(06) VALUE 0.
018000    05 WKS-SUM-LIQ-COUNT          PIC 9(13)V9(06) VALUE 0.
018100    05 WKS-SUM2-LIQ-COUNT         PIC 9(17)V9(06) VALUE 0.
018200    05 WKS-SUM-REPAY-BORROW       PIC 9(13)V9(06) VALUE 0.
018300    05 WKS-SUM2-REPAY-BORROW      PIC 9(17)V9(06) VALUE 0.
018400    05 WKS-SUM-ACT-DIV            PIC 9(09)V9(06) VALUE 0.
018500    05 WKS-SUM2-ACT-DIV           PIC 9(13)V9(06) VALUE 0.
018600    05 WKS-SUM-ACTIVIDAD-REG      PIC 9(13)V9(06) VALUE 0.
018700    05 WKS-SUM2-ACTIVIDAD-REG     PIC 9(17)V9(06) VALUE 0.
018800    05 WKS-SUM-MAX-DIARIAS        PIC 9(13)V9(06) VALUE 0.
018900    05 WKS-SUM2-MAX-DIARIAS       PIC 9(17)V9(06) VALUE 0.
019000    05 FILLER                     PIC X(10) VALUE SPACES.
019100 01 WKS-MEDIAS-ANOMALIA.
019200    05 WKS-MED-TOTAL-TX           PIC 9(09)V9(06) VALUE 0.
019300    05 WKS-DSV-TOTAL-TX           PIC 9(09)V9(06) VALUE 0.
019400    05 WKS-MED-SUCCESS-RATE       PIC 9V9(06) VALUE 0.
019500    05 WKS-DSV-SUCCESS-RATE       PIC 9V9(06) VALUE 0.
019600    05 WKS-MED-EDAD               PIC 9(09)V9(06) VALUE 0.
019700    05 WKS-DSV-EDAD               PIC 9(09)V9(06) VALUE 0.
019800    05 WKS-MED-LIQ-COUNT          PIC 9(09)V9(06) VALUE 0.
019900    05 WKS-DSV-LIQ-COUNT          PIC 9(09)V9(06) VALUE 0.
020000    05 WKS-MED-REPAY-BORROW       PIC 9(09)V9(06) VALUE 0.
020100    05 WKS-DSV-REPAY-BORROW       PIC 9(09)V9(06) VALUE 0.
020200    05 WKS-MED-ACT-DIV            PIC 9(09)V9(06) VALUE 0.
020300    05 WKS-DSV-ACT-DIV            PIC 9(09)V9(06) VALUE 0.
020400    05 WKS-MED-ACTIVIDAD-REG      PIC 9(09)V9(06) VALUE 0.
020500    05 WKS-DSV-ACTIVIDAD-REG      PIC 9(09)V9(06) VALUE 0.
020600    05 WKS-MED-MAX-DIARIAS        PIC 9(09)V9(06) VALUE 0.
020700    05 WKS-DSV-MAX-DIARIAS        PIC 9(09)V9(06) VALUE 0.
020800    05 FILLER                     PIC X(10) VALUE SPACES.
020900 77 WKS-MAGNITUD-MIN              PIC 9(05)V9(06) VALUE 0.
021000 77 WKS-MAGNITUD-MAX              PIC 9(05)V9(06) VALUE 0.
021100******************************************************************
021200*   A R E A S   D E   T R A B A J O   P A R A   L O S   C O M P O N E N T E S
021300*   D E   R I E S G O   Y   L A   M A G N I T U D   D E   A N O M A L I A
021400******************************************************************
021500 01 WKS-AREA-COMPONENTES.
021600    05 WKS-C-LIQUIDACION          PIC S9(03)V9(06) VALUE 0.
021700    05 WKS-C-COMPORTAMIENTO        PIC S9(03)V9(06) VALUE 0.
021800    05 WKS-C-SALUD-FINANCIERA       PIC S9(03)V9(06) VALUE 1.
021900    05 WKS-C-PATRON-ACTIVIDAD        PIC S9(03)V9(06) VALUE 0.
022000    05 WKS-C-REPAGO                   PIC S9(03)V9(06) VALUE 0.
022100    05 WKS-C-EXPERIENCIA               PIC S9(03)V9(06) VALUE 0.
022200    05 WKS-C-DIVERSIFICACION            PIC S9(03)V9(06) VALUE 0.
022300    05 WKS-C-BOT                         PIC S9(03)V9(06) VALUE 0.
022400    05 FILLER                            PIC X(05) VALUE SPACES.
022500 01 WKS-AREA-COMPONENTES-X REDEFINES WKS-AREA-COMPONENTES
022600                                  PIC X(77).
022700 77 WKS-MAGNITUD-ACUM             PIC 9(05)V9(06) VALUE 0.
022800 77 WKS-Z-ABS                     PIC 9(05)V9(06) VALUE 0.
022900 77 WKS-Z-VALOR                   PIC S9(05)V9(06) VALUE 0.
023000 77 WKS-MAX-DE-4                  PIC 9V9(06) VALUE 0.
023100******************************************************************
023200*    A R E A   D E   R A I Z   C U A D R A D A   P O R   N E W T O N *
023300******************************************************************
023400 01 WKS-RAIZ-AREA.
023500    05 WKS-RC-X                  PIC 9(15)V9(06) VALUE 0.
023600    05 WKS-RC-R                  PIC 9(15)V9(06) VALUE 0.
023700    05 FILLER                    PIC X(10) VALUE SPACES.
023800******************************************************************
023900 PROCEDURE DIVISION.
024000******************************************************************
024100 000-MAIN SECTION.
024200     PERFORM 100-ABRIR-ARCHIVOS
024300     PERFORM 200-CARGAR-METRICAS
024400     PERFORM 250-CALCULAR-MEDIAS-Y-DESVIACION
024500     PERFORM 260-CALCULAR-PERCENTILES
024600     PERFORM 300-CALCULAR-MAGNITUDES
024700     PERFORM 350-CALCULAR-MIN-MAX-MAGNITUD
024800     PERFORM 500-PROCESAR-BILLETERAS
024900     PERFORM 800-ESTADISTICAS
025000     PERFORM 900-CERRAR-ARCHIVOS
025100     STOP RUN.
025200 000-MAIN-E. EXIT.
025300
025400 100-ABRIR-ARCHIVOS SECTION.
025500     MOVE 'RWSRSK1' TO PROGRAMA
025600     OPEN INPUT  WLTMET
025700          OUTPUT RISKFEA
025800     IF FS-WLTMET NOT EQUAL 0
025900        MOVE 'OPEN'    TO ACCION
026000        MOVE SPACES    TO LLAVE
026100        MOVE 'WLTMET'  TO ARCHIVO
026200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026300                              FS-WLTMET, FSE-WLTMET
026400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO WLTMET<<<"
026500                UPON CONSOLE
026600        MOVE 91 TO RETURN-CODE
026700        STOP RUN
026800     END-IF
026900     IF FS-RISKFEA NOT EQUAL 0
027000        MOVE 'OPEN'    TO ACCION
027100        MOVE SPACES    TO LLAVE
027200        MOVE 'RISKFEA' TO ARCHIVO
027300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027400                              FS-RISKFEA, FSE-RISKFEA
027500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RISKFEA<<<"
027600                UPON CONSOLE
027700        MOVE 91 TO RETURN-CODE
027800        STOP RUN
027900     END-IF.
028000 100-ABRIR-ARCHIVOS-E. EXIT.
028100
028200******************************************************************
028300*    P A S O   1 :   C A R G A   T O D A S   L A S   M E T R I C A S
028400*    E N   M E M O R I A   Y   A C U M U L A   L A S   S U M A S
028500*    P A R A   M E D I A / D E S V I A C I O N                    *
028600******************************************************************
028700 200-CARGAR-METRICAS SECTION.
028800     PERFORM 210-LEER-WLTMET
028900     PERFORM 220-ACUMULAR-BILLETERA UNTIL FIN-WLTMET.
029000 200-CARGAR-METRICAS-E. EXIT.
029100
029200 210-LEER-WLTMET SECTION.
029300     READ WLTMET
029400          AT END MOVE 1 TO WKS-FIN-WLTMET
029500     END-READ
029600     IF FS-WLTMET NOT EQUAL 0 AND 10
029700        MOVE 'READ'    TO ACCION
029800        MOVE SPACES    TO LLAVE
029900        MOVE 'WLTMET'  TO ARCHIVO
030000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030100                              FS-WLTMET, FSE-WLTMET
030200     END-IF.
030300 210-LEER-WLTMET-E. EXIT.
030400
030500 220-ACUMULAR-BILLETERA SECTION.
030600     IF WKS-NUM-BILLETERAS < 9000
030700        ADD 1 TO WKS-NUM-BILLETERAS
030800        MOVE WMT-WALLET-ADDRESS
030900             TO WKS-MET-WALLET (WKS-NUM-BILLETERAS)
031000        MOVE WMT-TOTAL-TRANSACTIONS
031100             TO WKS-MET-TOTAL-TX (WKS-NUM-BILLETERAS)
031200        MOVE WMT-SUCCESS-RATE
031300             TO WKS-MET-SUCCESS-RATE (WKS-NUM-BILLETERAS)
031400        MOVE WMT-ACCOUNT-AGE-DAYS
031500             TO WKS-MET-EDAD-CUENTA (WKS-NUM-BILLETERAS)
031600        MOVE WMT-LIQUIDATION-COUNT
031700             TO WKS-MET-LIQ-COUNT (WKS-NUM-BILLETERAS)
031800        MOVE WMT-HAS-LIQUIDATIONS
031900             TO WKS-MET-HAS-LIQ (WKS-NUM-BILLETERAS)
032000        MOVE WMT-LIQUIDATION-RATE
032100             TO WKS-MET-LIQ-RATE (WKS-NUM-BILLETERAS)
032200        MOVE WMT-ACTIVITY-REGULARITY
032300             TO WKS-MET-ACTIVIDAD-REG (WKS-NUM-BILLETERAS)
032400        MOVE WMT-WEEKEND-ACTIVITY-RATIO
032500             TO WKS-MET-WEEKEND-RATIO (WKS-NUM-BILLETERAS)
032600        MOVE WMT-NIGHT-ACTIVITY-RATIO
032700             TO WKS-MET-NIGHT-RATIO (WKS-NUM-BILLETERAS)
032800        MOVE WMT-REPAY-TO-BORROW-RATIO
032900             TO WKS-MET-REPAY-BORROW-RATIO (WKS-NUM-BILLETERAS)
033000        MOVE WMT-BORROW-COUNT
033100             TO WKS-MET-BORROW-CNT (WKS-NUM-BILLETERAS)
033200        MOVE WMT-ACTION-DIVERSITY
033300             TO WKS-MET-ACT-DIVERSIDAD (WKS-NUM-BILLETERAS)
033400        MOVE WMT-SUPPLY-RATIO
033500             TO WKS-MET-SUPPLY-RATIO (WKS-NUM-BILLETERAS)
033600        MOVE WMT-WITHDRAW-RATIO
033700             TO WKS-MET-WITHDRAW-RATIO (WKS-NUM-BILLETERAS)
033800        MOVE WMT-BORROW-RATIO
033900             TO WKS-MET-BORROW-RATIO (WKS-NUM-BILLETERAS)
034000        MOVE WMT-REPAY-RATIO
034100             TO WKS-MET-REPAY-RATIO (WKS-NUM-BILLETERAS)
034200        MOVE WMT-AVG-GAS-PER-TX
034300             TO WKS-MET-AVG-GAS (WKS-NUM-BILLETERAS)
034400        MOVE WMT-MAX-DAILY-TRANSACTIONS
034500             TO WKS-MET-MAX-DIARIAS (WKS-NUM-BILLETERAS)
034600        MOVE WMT-DAILY-ACTIVITY-VARIANCE
034700             TO WKS-MET-VAR-DIARIA (WKS-NUM-BILLETERAS)
034800
034900        ADD WMT-TOTAL-TRANSACTIONS TO WKS-SUM-TOTAL-TX
035000        COMPUTE WKS-SUM2-TOTAL-TX = WKS-SUM2-TOTAL-TX +
035100                (WMT-TOTAL-TRANSACTIONS * WMT-TOTAL-TRANSACTIONS)
035200        ADD WMT-SUCCESS-RATE TO WKS-SUM-SUCCESS-RATE
035300        COMPUTE WKS-SUM2-SUCCESS-RATE = WKS-SUM2-SUCCESS-RATE +
035400                (WMT-SUCCESS-RATE * WMT-SUCCESS-RATE)
035500        ADD WMT-ACCOUNT-AGE-DAYS TO WKS-SUM-EDAD
035600        COMPUTE WKS-SUM2-EDAD = WKS-SUM2-EDAD +
035700                (WMT-ACCOUNT-AGE-DAYS * WMT-ACCOUNT-AGE-DAYS)
035800        ADD WMT-LIQUIDATION-COUNT TO WKS-SUM-LIQ-COUNT
035900        COMPUTE WKS-SUM2-LIQ-COUNT = WKS-SUM2-LIQ-COUNT +
036000                (WMT-LIQUIDATION-COUNT * WMT-LIQUIDATION-COUNT)
036100        ADD WMT-REPAY-TO-BORROW-RATIO TO WKS-SUM-REPAY-BORROW
036200        COMPUTE WKS-SUM2-REPAY-BORROW = WKS-SUM2-REPAY-BORROW +
036300                (WMT-REPAY-TO-BORROW-RATIO *
036400                 WMT-REPAY-TO-BORROW-RATIO)
036500        ADD WMT-ACTION-DIVERSITY TO WKS-SUM-ACT-DIV
036600        COMPUTE WKS-SUM2-ACT-DIV = WKS-SUM2-ACT-DIV +
036700                (WMT-ACTION-DIVERSITY * WMT-ACTION-DIVERSITY)
036800        ADD WMT-ACTIVITY-REGULARITY TO WKS-SUM-ACTIVIDAD-REG
036900        COMPUTE WKS-SUM2-ACTIVIDAD-REG = WKS-SUM2-ACTIVIDAD-REG +
037000                (WMT-ACTIVITY-REGULARITY *
037100                 WMT-ACTIVITY-REGULARITY)
037200        ADD WMT-MAX-DAILY-TRANSACTIONS TO WKS-SUM-MAX-DIARIAS
037300        COMPUTE WKS-SUM2-MAX-DIARIAS = WKS-SUM2-MAX-DIARIAS +
037400                (WMT-MAX-DAILY-TRANSACTIONS *
037500                 WMT-MAX-DAILY-TRANSACTIONS)
037600
037700        IF WMT-DAILY-ACTIVITY-VARIANCE > WKS-MAX-VAR-DIARIA
037800           MOVE WMT-DAILY-ACTIVITY-VARIANCE TO WKS-MAX-VAR-DIARIA
037900        END-IF
038000        IF WMT-MAX-DAILY-TRANSACTIONS > WKS-MAX-MAX-DIARIAS
038100           MOVE WMT-MAX-DAILY-TRANSACTIONS TO WKS-MAX-MAX-DIARIAS
038200        END-IF
038300        IF WMT-AVG-GAS-PER-TX > WKS-MAX-AVG-GAS
038400           MOVE WMT-AVG-GAS-PER-TX TO WKS-MAX-AVG-GAS
038500        END-IF
038600     END-IF
038700     PERFORM 210-LEER-WLTMET.
038800 220-ACUMULAR-BILLETERA-E. EXIT.
038900
039000******************************************************************
039100*    M E D I A   Y   D E S V I A C I O N   E S T A N D A R
039200*    P O B L A C I O N A L   D E   L A S   O C H O   C A R A C T E R I S -
039300*    T I C A S   D E L   D E T E C T O R   D E   A N O M A L I A       *
039400******************************************************************
039500 250-CALCULAR-MEDIAS-Y-DESVIACION SECTION.
039600     IF WKS-NUM-BILLETERAS > 0
039700        COMPUTE WKS-MED-TOTAL-TX =
039800                WKS-SUM-TOTAL-TX / WKS-NUM-BILLETERAS
039900        COMPUTE WKS-MED-SUCCESS-RATE =
040000                WKS-SUM-SUCCESS-RATE / WKS-NUM-BILLETERAS
040100        COMPUTE WKS-MED-EDAD =
040200                WKS-SUM-EDAD / WKS-NUM-BILLETERAS
040300        COMPUTE WKS-MED-LIQ-COUNT =
040400                WKS-SUM-LIQ-COUNT / WKS-NUM-BILLETERAS
040500        COMPUTE WKS-MED-REPAY-BORROW =
040600                WKS-SUM-REPAY-BORROW / WKS-NUM-BILLETERAS
040700        COMPUTE WKS-MED-ACT-DIV =
040800                WKS-SUM-ACT-DIV / WKS-NUM-BILLETERAS
040900        COMPUTE WKS-MED-ACTIVIDAD-REG =
041000                WKS-SUM-ACTIVIDAD-REG / WKS-NUM-BILLETERAS
041100        COMPUTE WKS-MED-MAX-DIARIAS =
041200                WKS-SUM-MAX-DIARIAS / WKS-NUM-BILLETERAS
041300     END-IF
041400
041500     PERFORM 252-DESVIACION-TOTAL-TX
041600     PERFORM 254-DESVIACION-SUCCESS-RATE
041700     PERFORM 256-DESVIACION-EDAD
041800     PERFORM 258-DESVIACION-LIQ-COUNT
041900     PERFORM 262-DESVIACION-REPAY-BORROW
042000     PERFORM 264-DESVIACION-ACT-DIV
042100     PERFORM 266-DESVIACION-ACTIVIDAD-REG
042200     PERFORM 268-DESVIACION-MAX-DIARIAS.
042300 250-CALCULAR-MEDIAS-Y-DESVIACION-E. EXIT.
042400
042500 252-DESVIACION-TOTAL-TX SECTION.
042600     IF WKS-NUM-BILLETERAS > 1
042700        COMPUTE WKS-RC-X = (WKS-SUM2-TOTAL-TX -
042800                ((WKS-SUM-TOTAL-TX * WKS-SUM-TOTAL-TX) /
042900                 WKS-NUM-BILLETERAS)) / WKS-NUM-BILLETERAS
043000        PERFORM 900-RAIZ-CUADRADA
043100        MOVE WKS-RC-R TO WKS-DSV-TOTAL-TX
043200     ELSE
043300        MOVE 0 TO WKS-DSV-TOTAL-TX
043400     END-IF.
043500 252-DESVIACION-TOTAL-TX-E. EXIT.
043600
043700 254-DESVIACION-SUCCESS-RATE SECTION.
043800     IF WKS-NUM-BILLETERAS > 1
043900        COMPUTE WKS-RC-X = (WKS-SUM2-SUCCESS-RATE -
044000                ((WKS-SUM-SUCCESS-RATE * WKS-SUM-SUCCESS-RATE) /
044100                 WKS-NUM-BILLETERAS)) / WKS-NUM-BILLETERAS
044200        PERFORM 900-RAIZ-CUADRADA
044300        MOVE WKS-RC-R TO WKS-DSV-SUCCESS-RATE
044400     ELSE
044500        MOVE 0 TO WKS-DSV-SUCCESS-RATE
044600     END-IF.
044700 254-DESVIACION-SUCCESS-RATE-E. EXIT.
044800
044900 256-DESVIACION-EDAD SECTION.
045000     IF WKS-NUM-BILLETERAS > 1
045100        COMPUTE WKS-RC-X = (WKS-SUM2-EDAD -
045200                ((WKS-SUM-EDAD * WKS-SUM-EDAD) /
045300                 WKS-NUM-BILLETERAS)) / WKS-NUM-BILLETERAS
045400        PERFORM 900-RAIZ-CUADRADA
045500        MOVE WKS-RC-R TO WKS-DSV-EDAD
045600     ELSE
045700        MOVE 0 TO WKS-DSV-EDAD
045800     END-IF.
045900 256-DESVIACION-EDAD-E. EXIT.
046000
046100 258-DESVIACION-LIQ-COUNT SECTION.
046200     IF WKS-NUM-BILLETERAS > 1
046300        COMPUTE WKS-RC-X = (WKS-SUM2-LIQ-COUNT -
046400                ((WKS-SUM-LIQ-COUNT * WKS-SUM-LIQ-COUNT) /
046500                 WKS-NUM-BILLETERAS)) / WKS-NUM-BILLETERAS
046600        PERFORM 900-RAIZ-CUADRADA
046700        MOVE WKS-RC-R TO WKS-DSV-LIQ-COUNT
046800     ELSE
046900        MOVE 0 TO WKS-DSV-LIQ-COUNT
047000     END-IF.
047100 258-DESVIACION-LIQ-COUNT-E. EXIT.
047200
047300 262-DESVIACION-REPAY-BORROW SECTION.
047400     IF WKS-NUM-BILLETERAS > 1
047500        COMPUTE WKS-RC-X = (WKS-SUM2-REPAY-BORROW -
047600                ((WKS-SUM-REPAY-BORROW * WKS-SUM-REPAY-BORROW) /
047700                 WKS-NUM-BILLETERAS)) / WKS-NUM-BILLETERAS
047800        PERFORM 900-RAIZ-CUADRADA
047900        MOVE WKS-RC-R TO WKS-DSV-REPAY-BORROW
048000     ELSE
048100        MOVE 0 TO WKS-DSV-REPAY-BORROW
048200     END-IF.
048300 262-DESVIACION-REPAY-BORROW-E. EXIT.
048400
048500 264-DESVIACION-ACT-DIV SECTION.
048600     IF WKS-NUM-BILLETERAS > 1
048700        COMPUTE WKS-RC-X = (WKS-SUM2-ACT-DIV -
048800                ((WKS-SUM-ACT-DIV * WKS-SUM-ACT-DIV) /
048900                 WKS-NUM-BILLETERAS)) / WKS-NUM-BILLETERAS
049000        PERFORM 900-RAIZ-CUADRADA
049100        MOVE WKS-RC-R TO WKS-DSV-ACT-DIV
049200     ELSE
049300        MOVE 0 TO WKS-DSV-ACT-DIV
049400     END-IF.
049500 264-DESVIACION-ACT-DIV-E. EXIT.
049600
049700 266-DESVIACION-ACTIVIDAD-REG SECTION.
049800     IF WKS-NUM-BILLETERAS > 1
049900        COMPUTE WKS-RC-X = (WKS-SUM2-ACTIVIDAD-REG -
050000                ((WKS-SUM-ACTIVIDAD-REG * WKS-SUM-ACTIVIDAD-REG) /
050100                 WKS-NUM-BILLETERAS)) / WKS-NUM-BILLETERAS
050200        PERFORM 900-RAIZ-CUADRADA
050300        MOVE WKS-RC-R TO WKS-DSV-ACTIVIDAD-REG
050400     ELSE
050500        MOVE 0 TO WKS-DSV-ACTIVIDAD-REG
050600     END-IF.
050700 266-DESVIACION-ACTIVIDAD-REG-E. EXIT.
050800
050900 268-DESVIACION-MAX-DIARIAS SECTION.
051000     IF WKS-NUM-BILLETERAS > 1
051100        COMPUTE WKS-RC-X = (WKS-SUM2-MAX-DIARIAS -
051200                ((WKS-SUM-MAX-DIARIAS * WKS-SUM-MAX-DIARIAS) /
051300                 WKS-NUM-BILLETERAS)) / WKS-NUM-BILLETERAS
051400        PERFORM 900-RAIZ-CUADRADA
051500        MOVE WKS-RC-R TO WKS-DSV-MAX-DIARIAS
051600     ELSE
051700        MOVE 0 TO WKS-DSV-MAX-DIARIAS
051800     END-IF.
051900 268-DESVIACION-MAX-DIARIAS-E. EXIT.
052000
052100******************************************************************
052200*    P E R C E N T I L E S   D E   P O B L A C I O N   P O R
052300*    I N T E R P O L A C I O N   L I N E A L   ( Q ( X , Q ) ) ,
052400*    U N O   P O R   C A D A   C O L U M N A   Q U E   L O   R E Q U I E R E
052500******************************************************************
052600 260-CALCULAR-PERCENTILES SECTION.
052700     PERFORM 262-COPIAR-ACTIVIDAD-REG
052800     PERFORM 264-ORDENAR-COLUMNA
052900     MOVE .8 TO WKS-Q-FACTOR
053000     PERFORM 270-QUANTIL-LINEAL
053100     MOVE WKS-Q-RESULTADO TO WKS-Q80-ACTIVIDAD-REG
053200
053300     PERFORM 266-COPIAR-VAR-DIARIA
053400     PERFORM 264-ORDENAR-COLUMNA
053500     MOVE .8 TO WKS-Q-FACTOR
053600     PERFORM 270-QUANTIL-LINEAL
053700     MOVE WKS-Q-RESULTADO TO WKS-Q80-VAR-DIARIA
053800
053900     PERFORM 268-COPIAR-MAX-DIARIAS
054000     PERFORM 264-ORDENAR-COLUMNA
054100     MOVE .9 TO WKS-Q-FACTOR
054200     PERFORM 270-QUANTIL-LINEAL
054300     MOVE WKS-Q-RESULTADO TO WKS-Q90-MAX-DIARIAS
054400
054500     PERFORM 272-COPIAR-AVG-GAS
054600     PERFORM 264-ORDENAR-COLUMNA
054700     MOVE .9 TO WKS-Q-FACTOR
054800     PERFORM 270-QUANTIL-LINEAL
054900     MOVE WKS-Q-RESULTADO TO WKS-Q90-AVG-GAS
055000
055100     PERFORM 274-COPIAR-TOTAL-TX
055200     PERFORM 264-ORDENAR-COLUMNA
055300     MOVE .7 TO WKS-Q-FACTOR
055400     PERFORM 270-QUANTIL-LINEAL
055500     MOVE WKS-Q-RESULTADO TO WKS-Q70-TOTAL-TX.
055600 260-CALCULAR-PERCENTILES-E. EXIT.
055700
055800 262-COPIAR-ACTIVIDAD-REG SECTION.
055900     PERFORM 263-COPIAR-UN-VALOR-REG
056000             VARYING WKS-MET-IDX FROM 1 BY 1
056100             UNTIL WKS-MET-IDX > WKS-NUM-BILLETERAS.
056200 262-COPIAR-ACTIVIDAD-REG-E. EXIT.
056300
056400 263-COPIAR-UN-VALOR-REG SECTION.
056500     MOVE WKS-MET-ACTIVIDAD-REG (WKS-MET-IDX)
056600          TO WKS-ORD-VALOR (WKS-MET-IDX).
056700 263-COPIAR-UN-VALOR-REG-E. EXIT.
056800
056900 266-COPIAR-VAR-DIARIA SECTION.
057000     PERFORM 267-COPIAR-UN-VALOR-VAR
057100             VARYING WKS-MET-IDX FROM 1 BY 1
057200             UNTIL WKS-MET-IDX > WKS-NUM-BILLETERAS.
057300 266-COPIAR-VAR-DIARIA-E. EXIT.
057400
057500 267-COPIAR-UN-VALOR-VAR SECTION.
057600     MOVE WKS-MET-VAR-DIARIA (WKS-MET-IDX)
057700          TO WKS-ORD-VALOR (WKS-MET-IDX).
057800 267-COPIAR-UN-VALOR-VAR-E. EXIT.
057900
058000 268-COPIAR-MAX-DIARIAS SECTION.
058100     PERFORM 269-COPIAR-UN-VALOR-MAX
058200             VARYING WKS-MET-IDX FROM 1 BY 1
058300             UNTIL WKS-MET-IDX > WKS-NUM-BILLETERAS.
058400 268-COPIAR-MAX-DIARIAS-E. EXIT.
058500
058600 269-COPIAR-UN-VALOR-MAX SECTION.
058700     MOVE WKS-MET-MAX-DIARIAS (WKS-MET-IDX)
058800          TO WKS-ORD-VALOR (WKS-MET-IDX).
058900 269-COPIAR-UN-VALOR-MAX-E. EXIT.
059000
059100 272-COPIAR-AVG-GAS SECTION.
059200     PERFORM 273-COPIAR-UN-VALOR-GAS
059300             VARYING WKS-MET-IDX FROM 1 BY 1
059400             UNTIL WKS-MET-IDX > WKS-NUM-BILLETERAS.
059500 272-COPIAR-AVG-GAS-E. EXIT.
059600
059700 273-COPIAR-UN-VALOR-GAS SECTION.
059800     MOVE WKS-MET-AVG-GAS (WKS-MET-IDX)
059900          TO WKS-ORD-VALOR (WKS-MET-IDX).
060000 273-COPIAR-UN-VALOR-GAS-E. EXIT.
060100
060200 274-COPIAR-TOTAL-TX SECTION.
060300     PERFORM 275-COPIAR-UN-VALOR-TX
060400             VARYING WKS-MET-IDX FROM 1 BY 1
060500             UNTIL WKS-MET-IDX > WKS-NUM-BILLETERAS.
060600 274-COPIAR-TOTAL-TX-E. EXIT.
060700
060800 275-COPIAR-UN-VALOR-TX SECTION.
060900     MOVE WKS-MET-TOTAL-TX (WKS-MET-IDX)
061000          TO WKS-ORD-VALOR (WKS-MET-IDX).
061100 275-COPIAR-UN-VALOR-TX-E. EXIT.
061200
061300******************************************************************
061400*    O R D E N A   P O R   I N S E R C I O N   L A   C O L U M N A
061500*    C O P I A D A   A   W K S - T A B L A - O R D E N   (A S C E N D E N T E)
061600******************************************************************
061700 264-ORDENAR-COLUMNA SECTION.
061800     IF WKS-NUM-BILLETERAS > 1
061900        PERFORM 280-INSERTAR-SIGUIENTE
062000                VARYING WKS-ORD-IDX FROM 2 BY 1
062100                UNTIL WKS-ORD-IDX > WKS-NUM-BILLETERAS
062200     END-IF.
062300 264-ORDENAR-COLUMNA-E. EXIT.
062400
062500 280-INSERTAR-SIGUIENTE SECTION.
062600     MOVE WKS-ORD-VALOR (WKS-ORD-IDX) TO WKS-ORD-TEMP
062700     MOVE WKS-ORD-IDX TO WKS-ORD-J
062800     PERFORM 282-DESPLAZAR-MAYORES
062900             UNTIL WKS-ORD-J < 2 OR
063000                   WKS-ORD-VALOR (WKS-ORD-J - 1) <= WKS-ORD-TEMP
063100     MOVE WKS-ORD-TEMP TO WKS-ORD-VALOR (WKS-ORD-J).
063200 280-INSERTAR-SIGUIENTE-E. EXIT.
063300
063400 282-DESPLAZAR-MAYORES SECTION.
063500     MOVE WKS-ORD-VALOR (WKS-ORD-J - 1) TO WKS-ORD-VALOR (WKS-ORD-J)
063600     SUBTRACT 1 FROM WKS-ORD-J.
063700 282-DESPLAZAR-MAYORES-E. EXIT.
063800
063900******************************************************************
064000*    Q U A N T I L   P O R   I N T E R P O L A C I O N   L I N E A L
064100*    S O B R E   W K S - T A B L A - O R D E N   Y A   O R D E N A D A,
064200*    U S A N D O   W K S - Q - F A C T O R   C O M O   Q              *
064300******************************************************************
064400 270-QUANTIL-LINEAL SECTION.
064500     IF WKS-NUM-BILLETERAS = 0
064600        MOVE 0 TO WKS-Q-RESULTADO
064700     ELSE
064800        IF WKS-NUM-BILLETERAS = 1
064900           MOVE WKS-ORD-VALOR (1) TO WKS-Q-RESULTADO
065000        ELSE
065100           COMPUTE WKS-Q-POSICION =
065200                   WKS-Q-FACTOR * (WKS-NUM-BILLETERAS - 1)
065300           MOVE WKS-Q-POSICION TO WKS-Q-INDICE
065400           COMPUTE WKS-Q-FRACCION =
065500                   WKS-Q-POSICION - WKS-Q-INDICE
065600           IF WKS-Q-INDICE + 1 >= WKS-NUM-BILLETERAS
065700              MOVE WKS-ORD-VALOR (WKS-NUM-BILLETERAS)
065800                   TO WKS-Q-RESULTADO
065900           ELSE
066000              COMPUTE WKS-Q-RESULTADO =
066100                      WKS-ORD-VALOR (WKS-Q-INDICE + 1) +
066200                      (WKS-Q-FRACCION *
066300                       (WKS-ORD-VALOR (WKS-Q-INDICE + 2) -
066400                        WKS-ORD-VALOR (WKS-Q-INDICE + 1)))
066500           END-IF
066600        END-IF
066700     END-IF.
066800 270-QUANTIL-LINEAL-E. EXIT.
066900
067000******************************************************************
067100*    M A G N I T U D   D E   A N O M A L I A   P O R   B I L L E T E R A :
067200*    P R O M E D I O   D E   L O S   V A L O R E S   A B S O L U T O S
067300*    D E   L O S   O C H O   Z - S C O R E                         *
067400******************************************************************
067500 300-CALCULAR-MAGNITUDES SECTION.
067600     IF WKS-NUM-BILLETERAS > 0
067700        PERFORM 310-MAGNITUD-DE-UNA-BILLETERA
067800                VARYING WKS-MET-IDX FROM 1 BY 1
067900                UNTIL WKS-MET-IDX > WKS-NUM-BILLETERAS
068000     END-IF.
068100 300-CALCULAR-MAGNITUDES-E. EXIT.
068200
068300 310-MAGNITUD-DE-UNA-BILLETERA SECTION.
068400     MOVE 0 TO WKS-MAGNITUD-ACUM
068500
068600     IF WKS-DSV-TOTAL-TX = 0
068700        MOVE 0 TO WKS-Z-ABS
068800     ELSE
068900        COMPUTE WKS-Z-VALOR = (WKS-MET-TOTAL-TX (WKS-MET-IDX) -
069000                WKS-MED-TOTAL-TX) / WKS-DSV-TOTAL-TX
069100        PERFORM 315-VALOR-ABSOLUTO
069200     END-IF
069300     ADD WKS-Z-ABS TO WKS-MAGNITUD-ACUM
069400
069500     IF WKS-DSV-SUCCESS-RATE = 0
069600        MOVE 0 TO WKS-Z-ABS
069700     ELSE
069800        COMPUTE WKS-Z-VALOR =
069900                (WKS-MET-SUCCESS-RATE (WKS-MET-IDX) -
070000                 WKS-MED-SUCCESS-RATE) / WKS-DSV-SUCCESS-RATE
070100        PERFORM 315-VALOR-ABSOLUTO
070200     END-IF
070300     ADD WKS-Z-ABS TO WKS-MAGNITUD-ACUM
070400
070500     IF WKS-DSV-EDAD = 0
070600        MOVE 0 TO WKS-Z-ABS
070700     ELSE
070800        COMPUTE WKS-Z-VALOR = (WKS-MET-EDAD-CUENTA (WKS-MET-IDX) -
070900                WKS-MED-EDAD) / WKS-DSV-EDAD
071000        PERFORM 315-VALOR-ABSOLUTO
071100     END-IF
071200     ADD WKS-Z-ABS TO WKS-MAGNITUD-ACUM
071300
071400     IF WKS-DSV-LIQ-COUNT = 0
071500        MOVE 0 TO WKS-Z-ABS
071600     ELSE
071700        COMPUTE WKS-Z-VALOR = (WKS-MET-LIQ-COUNT (WKS-MET-IDX) -
071800                WKS-MED-LIQ-COUNT) / WKS-DSV-LIQ-COUNT
071900        PERFORM 315-VALOR-ABSOLUTO
072000     END-IF
072100     ADD WKS-Z-ABS TO WKS-MAGNITUD-ACUM
072200
072300     IF WKS-DSV-REPAY-BORROW = 0
072400        MOVE 0 TO WKS-Z-ABS
072500     ELSE
072600        COMPUTE WKS-Z-VALOR =
072700                (WKS-MET-REPAY-BORROW-RATIO (WKS-MET-IDX) -
072800                 WKS-MED-REPAY-BORROW) / WKS-DSV-REPAY-BORROW
072900        PERFORM 315-VALOR-ABSOLUTO
073000     END-IF
073100     ADD WKS-Z-ABS TO WKS-MAGNITUD-ACUM
073200
073300     IF WKS-DSV-ACT-DIV = 0
073400        MOVE 0 TO WKS-Z-ABS
073500     ELSE
073600        COMPUTE WKS-Z-VALOR = (WKS-MET-ACT-DIVERSIDAD (WKS-MET-IDX)
073700                - WKS-MED-ACT-DIV) / WKS-DSV-ACT-DIV
073800        PERFORM 315-VALOR-ABSOLUTO
073900     END-IF
074000     ADD WKS-Z-ABS TO WKS-MAGNITUD-ACUM
074100
074200     IF WKS-DSV-ACTIVIDAD-REG = 0
074300        MOVE 0 TO WKS-Z-ABS
074400     ELSE
074500        COMPUTE WKS-Z-VALOR =
074600                (WKS-MET-ACTIVIDAD-REG (WKS-MET-IDX) -
074700                 WKS-MED-ACTIVIDAD-REG) / WKS-DSV-ACTIVIDAD-REG
074800        PERFORM 315-VALOR-ABSOLUTO
074900     END-IF
075000     ADD WKS-Z-ABS TO WKS-MAGNITUD-ACUM
075100
075200     IF WKS-DSV-MAX-DIARIAS = 0
075300        MOVE 0 TO WKS-Z-ABS
075400     ELSE
075500        COMPUTE WKS-Z-VALOR = (WKS-MET-MAX-DIARIAS (WKS-MET-IDX) -
075600                WKS-MED-MAX-DIARIAS) / WKS-DSV-MAX-DIARIAS
075700        PERFORM 315-VALOR-ABSOLUTO
075800     END-IF
075900     ADD WKS-Z-ABS TO WKS-MAGNITUD-ACUM
076000
076100     COMPUTE WKS-MET-MAGNITUD (WKS-MET-IDX) ROUNDED =
076200             WKS-MAGNITUD-ACUM / 8.
076300 310-MAGNITUD-DE-UNA-BILLETERA-E. EXIT.
076400
076500******************************************************************
076600*    V A L O R   A B S O L U T O   D E   W K S - Z - V A L O R   E N
076700*    W K S - Z - A B S   ( S I N   U S A R   F U N C T I O N   A B S ) *
076800******************************************************************
076900 315-VALOR-ABSOLUTO SECTION.
077000     IF WKS-Z-VALOR < 0
077100        COMPUTE WKS-Z-ABS = WKS-Z-VALOR * -1
077200     ELSE
077300        MOVE WKS-Z-VALOR TO WKS-Z-ABS
077400     END-IF.
077500 315-VALOR-ABSOLUTO-E. EXIT.
077600
077700******************************************************************
077800*    M I N I M O   Y   M A X I M O   D E   L A   M A G N I T U D
077900*    S O B R E   T O D A   L A   P O B L A C I O N                *
078000******************************************************************
078100 350-CALCULAR-MIN-MAX-MAGNITUD SECTION.
078200     IF WKS-NUM-BILLETERAS > 0
078300        MOVE WKS-MET-MAGNITUD (1) TO WKS-MAGNITUD-MIN
078400        MOVE WKS-MET-MAGNITUD (1) TO WKS-MAGNITUD-MAX
078500        PERFORM 352-COMPARAR-MAGNITUD
078600                VARYING WKS-MET-IDX FROM 2 BY 1
078700                UNTIL WKS-MET-IDX > WKS-NUM-BILLETERAS
078800     END-IF.
078900 350-CALCULAR-MIN-MAX-MAGNITUD-E. EXIT.
079000
079100 352-COMPARAR-MAGNITUD SECTION.
079200     IF WKS-MET-MAGNITUD (WKS-MET-IDX) < WKS-MAGNITUD-MIN
079300        MOVE WKS-MET-MAGNITUD (WKS-MET-IDX) TO WKS-MAGNITUD-MIN
079400     END-IF
079500     IF WKS-MET-MAGNITUD (WKS-MET-IDX) > WKS-MAGNITUD-MAX
079600        MOVE WKS-MET-MAGNITUD (WKS-MET-IDX) TO WKS-MAGNITUD-MAX
079700     END-IF.
079800 352-COMPARAR-MAGNITUD-E. EXIT.
079900
080000******************************************************************
080100*    P A S O   2 :   P A R A   C A D A   B I L L E T E R A ,
080200*    C A L C U L A   L O S   O C H O   C O M P O N E N T E S   D E
080300*    R I E S G O   Y   E L   P U N T A J E   D E   A N O M A L I A,
080400*    Y   E S C R I B E   E L   R E G I S T R O   D E   S A L I D A   *
080500******************************************************************
080600 500-PROCESAR-BILLETERAS SECTION.
080700     IF WKS-NUM-BILLETERAS > 0
080800        PERFORM 510-PROCESAR-UNA-BILLETERA
080900                VARYING WKS-MET-IDX FROM 1 BY 1
081000                UNTIL WKS-MET-IDX > WKS-NUM-BILLETERAS
081100     END-IF.
081200 500-PROCESAR-BILLETERAS-E. EXIT.
081300
081400 510-PROCESAR-UNA-BILLETERA SECTION.
081500     INITIALIZE RSK-FEATURE-REC
081600     MOVE WKS-MET-WALLET (WKS-MET-IDX) TO RSK-WALLET-ADDRESS
081700     MOVE WKS-MET-TOTAL-TX (WKS-MET-IDX) TO RSK-TOTAL-TRANSACTIONS
081800     MOVE WKS-MET-EDAD-CUENTA (WKS-MET-IDX) TO RSK-ACCOUNT-AGE-DAYS
081900     MOVE WKS-MET-LIQ-COUNT (WKS-MET-IDX) TO RSK-LIQUIDATION-COUNT
082000     MOVE WKS-MET-SUCCESS-RATE (WKS-MET-IDX) TO RSK-SUCCESS-RATE
082100
082200     PERFORM 610-RIESGO-LIQUIDACION
082300     PERFORM 620-RIESGO-COMPORTAMIENTO
082400     PERFORM 630-SALUD-FINANCIERA
082500     PERFORM 640-RIESGO-PATRON-ACTIVIDAD
082600     PERFORM 650-COMPORTAMIENTO-REPAGO
082700     PERFORM 660-EXPERIENCIA
082800     PERFORM 670-DIVERSIFICACION
082900     PERFORM 680-COMPORTAMIENTO-BOT
083000     PERFORM 690-PUNTAJE-ANOMALIA
083100
083200     MOVE WKS-C-LIQUIDACION       TO RSK-LIQUIDATION-RISK
083300     MOVE WKS-C-COMPORTAMIENTO    TO RSK-BEHAVIORAL-RISK
083400     MOVE WKS-C-SALUD-FINANCIERA  TO RSK-FINANCIAL-HEALTH
083500     MOVE WKS-C-PATRON-ACTIVIDAD  TO RSK-ACTIVITY-PATTERN-RISK
083600     MOVE WKS-C-REPAGO            TO RSK-REPAYMENT-BEHAVIOR
083700     MOVE WKS-C-EXPERIENCIA       TO RSK-EXPERIENCE-SCORE
083800     MOVE WKS-C-DIVERSIFICACION   TO RSK-DIVERSIFICATION-SCORE
083900     MOVE WKS-C-BOT               TO RSK-BOT-BEHAVIOR-SCORE
084000
084100     WRITE RSK-FEATURE-REC.
084200 510-PROCESAR-UNA-BILLETERA-E. EXIT.
084300
084400******************************************************************
084500*    1 - R I E S G O   D E   L I Q U I D A C I O N   (A   M A Y O R
084600*    V A L O R ,   M A S   R I E S G O)                            *
084700******************************************************************
084800 610-RIESGO-LIQUIDACION SECTION.
084900     COMPUTE WKS-C-LIQUIDACION =
085000             (WKS-MET-LIQ-COUNT (WKS-MET-IDX) * .5) +
085100             (WKS-MET-LIQ-RATE (WKS-MET-IDX) * .3) +
085200             (WKS-MET-HAS-LIQ (WKS-MET-IDX) * .2)
085300     PERFORM 600-RECORTAR-0-1.
085400 610-RIESGO-LIQUIDACION-E. EXIT.
085500
085600 600-RECORTAR-0-1 SECTION.
085700     IF WKS-C-LIQUIDACION > 1
085800        MOVE 1 TO WKS-C-LIQUIDACION
085900     END-IF
086000     IF WKS-C-LIQUIDACION < 0
086100        MOVE 0 TO WKS-C-LIQUIDACION
086200     END-IF.
086300 600-RECORTAR-0-1-E. EXIT.
086400
086500******************************************************************
086600*    2 - R I E S G O   D E   C O M P O R T A M I E N T O             *
086700******************************************************************
086800 620-RIESGO-COMPORTAMIENTO SECTION.
086900     COMPUTE WKS-C-COMPORTAMIENTO =
087000             (1 - WKS-MET-SUCCESS-RATE (WKS-MET-IDX)) * .3
087100     IF WKS-MET-ACTIVIDAD-REG (WKS-MET-IDX) > WKS-Q80-ACTIVIDAD-REG
087200        ADD .2 TO WKS-C-COMPORTAMIENTO
087300     END-IF
087400     IF WKS-MET-WEEKEND-RATIO (WKS-MET-IDX) > .3
087500        COMPUTE WKS-C-COMPORTAMIENTO = WKS-C-COMPORTAMIENTO +
087600                ((WKS-MET-WEEKEND-RATIO (WKS-MET-IDX) - .3) * .2)
087700     END-IF
087800     IF WKS-MET-NIGHT-RATIO (WKS-MET-IDX) > .2
087900        COMPUTE WKS-C-COMPORTAMIENTO = WKS-C-COMPORTAMIENTO +
088000                ((WKS-MET-NIGHT-RATIO (WKS-MET-IDX) - .2) * .3)
088100     END-IF
088200     IF WKS-C-COMPORTAMIENTO > 1
088300        MOVE 1 TO WKS-C-COMPORTAMIENTO
088400     END-IF
088500     IF WKS-C-COMPORTAMIENTO < 0
088600        MOVE 0 TO WKS-C-COMPORTAMIENTO
088700     END-IF.
088800 620-RIESGO-COMPORTAMIENTO-E. EXIT.
088900
089000******************************************************************
089100*    3 - S A L U D   F I N A N C I E R A   (A   M A Y O R   V A L O R,
089200*    M A S   S A L U D A B L E)                                    *
089300******************************************************************
089400 630-SALUD-FINANCIERA SECTION.
089500     MOVE 1 TO WKS-C-SALUD-FINANCIERA
089600     IF WKS-MET-REPAY-BORROW-RATIO (WKS-MET-IDX) < .8
089700        SUBTRACT .4 FROM WKS-C-SALUD-FINANCIERA
089800     END-IF
089900     IF WKS-MET-ACT-DIVERSIDAD (WKS-MET-IDX) <= 2
090000        SUBTRACT .2 FROM WKS-C-SALUD-FINANCIERA
090100     END-IF
090200     IF WKS-MET-EDAD-CUENTA (WKS-MET-IDX) < 30
090300        SUBTRACT .2 FROM WKS-C-SALUD-FINANCIERA
090400     END-IF
090500     IF WKS-MAX-AVG-GAS > 0 AND
090600        WKS-MET-AVG-GAS (WKS-MET-IDX) > WKS-Q90-AVG-GAS
090700        SUBTRACT .2 FROM WKS-C-SALUD-FINANCIERA
090800     END-IF
090900     IF WKS-C-SALUD-FINANCIERA > 1
091000        MOVE 1 TO WKS-C-SALUD-FINANCIERA
091100     END-IF
091200     IF WKS-C-SALUD-FINANCIERA < 0
091300        MOVE 0 TO WKS-C-SALUD-FINANCIERA
091400     END-IF.
091500 630-SALUD-FINANCIERA-E. EXIT.
091600
091700******************************************************************
091800*    4 - R I E S G O   D E L   P A T R O N   D E   A C T I V I D A D  *
091900******************************************************************
092000 640-RIESGO-PATRON-ACTIVIDAD SECTION.
092100     MOVE 0 TO WKS-C-PATRON-ACTIVIDAD
092200     IF WKS-MAX-VAR-DIARIA > 0 AND
092300        WKS-MET-VAR-DIARIA (WKS-MET-IDX) > WKS-Q80-VAR-DIARIA
092400        ADD .3 TO WKS-C-PATRON-ACTIVIDAD
092500     END-IF
092600     IF WKS-MAX-MAX-DIARIAS > 0 AND
092700        WKS-MET-MAX-DIARIAS (WKS-MET-IDX) > WKS-Q90-MAX-DIARIAS
092800        ADD .4 TO WKS-C-PATRON-ACTIVIDAD
092900     END-IF
093000     IF WKS-MET-ACTIVIDAD-REG (WKS-MET-IDX) < .1 AND
093100        WKS-MET-TOTAL-TX (WKS-MET-IDX) > 5
093200        ADD .3 TO WKS-C-PATRON-ACTIVIDAD
093300     END-IF
093400     IF WKS-C-PATRON-ACTIVIDAD > 1
093500        MOVE 1 TO WKS-C-PATRON-ACTIVIDAD
093600     END-IF.
093700 640-RIESGO-PATRON-ACTIVIDAD-E. EXIT.
093800
093900******************************************************************
094000*    5 - C O M P O R T A M I E N T O   D E   R E P A G O   (A   M A Y O R
094100*    V A L O R ,   M E J O R)                                      *
094200******************************************************************
094300 650-COMPORTAMIENTO-REPAGO SECTION.
094400     MOVE 0 TO WKS-C-REPAGO
094500     IF WKS-MET-REPAY-BORROW-RATIO (WKS-MET-IDX) >= 1
094600        ADD .5 TO WKS-C-REPAGO
094700     ELSE
094800        IF WKS-MET-REPAY-BORROW-RATIO (WKS-MET-IDX) >= .8
094900           ADD .3 TO WKS-C-REPAGO
095000        END-IF
095100     END-IF
095200     IF WKS-MET-BORROW-CNT (WKS-MET-IDX) = 0
095300        ADD .2 TO WKS-C-REPAGO
095400     END-IF
095500     IF WKS-MET-LIQ-COUNT (WKS-MET-IDX) = 0
095600        ADD .3 TO WKS-C-REPAGO
095700     END-IF
095800     IF WKS-C-REPAGO > 1
095900        MOVE 1 TO WKS-C-REPAGO
096000     END-IF.
096100 650-COMPORTAMIENTO-REPAGO-E. EXIT.
096200
096300******************************************************************
096400*    6 - E X P E R I E N C I A   (A   M A Y O R   V A L O R ,   M A S
096500*    E X P E R I M E N T A D A)                                    *
096600******************************************************************
096700 660-EXPERIENCIA SECTION.
096800     MOVE 0 TO WKS-C-EXPERIENCIA
096900     EVALUATE TRUE
097000        WHEN WKS-MET-EDAD-CUENTA (WKS-MET-IDX) = 0
097100           MOVE 0 TO WKS-C-EXPERIENCIA
097200        WHEN WKS-MET-EDAD-CUENTA (WKS-MET-IDX) <= 30
097300           MOVE .1 TO WKS-C-EXPERIENCIA
097400        WHEN WKS-MET-EDAD-CUENTA (WKS-MET-IDX) <= 90
097500           MOVE .3 TO WKS-C-EXPERIENCIA
097600        WHEN WKS-MET-EDAD-CUENTA (WKS-MET-IDX) <= 180
097700           MOVE .5 TO WKS-C-EXPERIENCIA
097800        WHEN WKS-MET-EDAD-CUENTA (WKS-MET-IDX) <= 365
097900           MOVE .7 TO WKS-C-EXPERIENCIA
098000        WHEN OTHER
098100           MOVE 1 TO WKS-C-EXPERIENCIA
098200     END-EVALUATE
098300     IF WKS-MET-TOTAL-TX (WKS-MET-IDX) > WKS-Q70-TOTAL-TX
098400        ADD .2 TO WKS-C-EXPERIENCIA
098500     END-IF
098600     IF WKS-MET-ACTIVIDAD-REG (WKS-MET-IDX) > .1 AND
098700        WKS-MET-ACTIVIDAD-REG (WKS-MET-IDX) < 1
098800        ADD .1 TO WKS-C-EXPERIENCIA
098900     END-IF
099000     IF WKS-C-EXPERIENCIA > 1
099100        MOVE 1 TO WKS-C-EXPERIENCIA
099200     END-IF.
099300 660-EXPERIENCIA-E. EXIT.
099400
099500******************************************************************
099600*    7 - D I V E R S I F I C A C I O N   (A   M A Y O R   V A L O R,
099700*    M E J O R)                                                    *
099800******************************************************************
099900 670-DIVERSIFICACION SECTION.
100000     COMPUTE WKS-C-DIVERSIFICACION =
100100             WKS-MET-ACT-DIVERSIDAD (WKS-MET-IDX) / 5
100200     IF WKS-C-DIVERSIFICACION > .6
100300        MOVE .6 TO WKS-C-DIVERSIFICACION
100400     END-IF
100500
100600     MOVE WKS-MET-SUPPLY-RATIO (WKS-MET-IDX) TO WKS-MAX-DE-4
100700     IF WKS-MET-WITHDRAW-RATIO (WKS-MET-IDX) > WKS-MAX-DE-4
100800        MOVE WKS-MET-WITHDRAW-RATIO (WKS-MET-IDX) TO WKS-MAX-DE-4
100900     END-IF
101000     IF WKS-MET-BORROW-RATIO (WKS-MET-IDX) > WKS-MAX-DE-4
101100        MOVE WKS-MET-BORROW-RATIO (WKS-MET-IDX) TO WKS-MAX-DE-4
101200     END-IF
101300     IF WKS-MET-REPAY-RATIO (WKS-MET-IDX) > WKS-MAX-DE-4
101400        MOVE WKS-MET-REPAY-RATIO (WKS-MET-IDX) TO WKS-MAX-DE-4
101500     END-IF
101600
101700     COMPUTE WKS-C-DIVERSIFICACION = WKS-C-DIVERSIFICACION +
101800             ((1 - WKS-MAX-DE-4) * .4)
101900     IF WKS-C-DIVERSIFICACION > 1
102000        MOVE 1 TO WKS-C-DIVERSIFICACION
102100     END-IF
102200     IF WKS-C-DIVERSIFICACION < 0
102300        MOVE 0 TO WKS-C-DIVERSIFICACION
102400     END-IF.
102500 670-DIVERSIFICACION-E. EXIT.
102600
102700******************************************************************
102800*    8 - C O M P O R T A M I E N T O   D E   B O T   ( S O L O
102900*    I N F O R M A T I V O ,   N O   E N T R A   A L   C O M P U E S T O) *
103000******************************************************************
103100 680-COMPORTAMIENTO-BOT SECTION.
103200     MOVE 0 TO WKS-C-BOT
103300     IF WKS-MET-ACTIVIDAD-REG (WKS-MET-IDX) < .05 AND
103400        WKS-MET-TOTAL-TX (WKS-MET-IDX) > 10
103500        ADD .4 TO WKS-C-BOT
103600     END-IF
103700     IF WKS-MET-NIGHT-RATIO (WKS-MET-IDX) > .5
103800        ADD .3 TO WKS-C-BOT
103900     END-IF
104000     IF WKS-MET-MAX-DIARIAS (WKS-MET-IDX) > 50
104100        ADD .3 TO WKS-C-BOT
104200     END-IF
104300     IF WKS-C-BOT > 1
104400        MOVE 1 TO WKS-C-BOT
104500     END-IF.
104600 680-COMPORTAMIENTO-BOT-E. EXIT.
104700
104800******************************************************************
104900*    P U N T A J E   D E   A N O M A L I A :   N O R M A L I Z A C I O N
105000*    M I N - M A X   I N V E R T I D A   D E   L A   M A G N I T U D    *
105100******************************************************************
105200 690-PUNTAJE-ANOMALIA SECTION.
105300     IF WKS-MAGNITUD-MAX = WKS-MAGNITUD-MIN
105400        MOVE 1 TO RSK-ANOMALY-SCORE
105500     ELSE
105600        COMPUTE RSK-ANOMALY-SCORE ROUNDED = 1 -
105700                ((WKS-MET-MAGNITUD (WKS-MET-IDX) -
105800                  WKS-MAGNITUD-MIN) /
105900                 (WKS-MAGNITUD-MAX - WKS-MAGNITUD-MIN))
106000     END-IF.
106100 690-PUNTAJE-ANOMALIA-E. EXIT.
106200
106300******************************************************************
106400*    R A I Z   C U A D R A D A   P O R   E L   M E T O D O   D E
106500*    N E W T O N - R A P H S O N   ( 1 5   I T E R A C I O N E S ,
106600*    S I N   U S A R   N I N G U N A   F U N C T I O N   I N T R I N S E C A ) *
106700******************************************************************
106800 900-RAIZ-CUADRADA SECTION.
106900     IF WKS-RC-X = 0
107000        MOVE 0 TO WKS-RC-R
107100     ELSE
107200        MOVE WKS-RC-X TO WKS-RC-R
107300        PERFORM 910-ITERAR-NEWTON 15 TIMES
107400     END-IF.
107500 900-RAIZ-CUADRADA-E. EXIT.
107600
107700 910-ITERAR-NEWTON SECTION.
107800     COMPUTE WKS-RC-R ROUNDED =
107900             (WKS-RC-R + (WKS-RC-X / WKS-RC-R)) / 2.
108000 910-ITERAR-NEWTON-E. EXIT.
108100
108200******************************************************************
108300 800-ESTADISTICAS SECTION.
108400     DISPLAY '****************************************************'
108500     MOVE WKS-NUM-BILLETERAS TO WKS-MASCARA
108600     DISPLAY 'BILLETERAS CON CARACTERISTICAS DE RIESGO : '
108700             WKS-MASCARA
108800     DISPLAY '****************************************************'.
108900 800-ESTADISTICAS-E. EXIT.
109000
109100 900-CERRAR-ARCHIVOS SECTION.
109200     CLOSE WLTMET RISKFEA.
109300 900-CERRAR-ARCHIVOS-E. EXIT.
